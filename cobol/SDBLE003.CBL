000100******************************************************************
000200* PROGRAM-ID.     SDBLE003                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SDBLE003.
000600 AUTHOR.         R.C. SILVEIRA.
000700 INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.
000800 DATE-WRITTEN.   05-ABR-1988.
000900 DATE-COMPILED.
001000 SECURITY.       USO INTERNO - CONFIDENCIAL.
001100******************************************************************
001200*                                                                *
001300*  PROGRAMA........: SDBLE003 - MODELO SLIDING-WINDOW            *
001400*  FUNCAO..........: MANTEM, PARA UM UNICO ENDERECO BLE, UMA     *
001500*                     JANELA (FIFO) COM OS 11 ULTIMOS INTERVALOS *
001600*                     DE SILENCIO ENTRE ANUNCIOS (ADVERTISING),  *
001700*                     SINALIZANDO ALERTA DE CONEXAO QUANDO O     *
001800*                     INTERVALO CORRENTE SUPERA O DOBRO DA MEDIA *
001900*                     DA JANELA SOMADO AO DESVIO PADRAO AMOSTRAL.*
002000*  ROTINA CHAMADORA: SDBLE001                                    *
002100*  SUBROTINA CHAMADA: SDBLE004 (TIMESTAMP-PARSER)                *
002200*  ENTRADA/SAIDA...: VIDE BOOK RUCWS003 (LINKAGE)                *
002300*                                                                *
002400*  INTERVALOS ABAIXO DE 20 MS SAO CONSIDERADOS RUIDO DE ANUNCIO  *
002500*  (ABAIXO DO INTERVALO MINIMO DE ADVERTISING EM BAIXO CONSUMO)  *
002600*  E SAO DESCARTADOS ANTES DE QUALQUER OUTRO PROCESSAMENTO.      *
002700*                                                                *
002800******************************************************************
002900* H I S T O R I C O   D E   M A N U T E N C A O                  *
003000******************************************************************
003100* 05-ABR-1988 RCS INIC-001 CRIACAO DO PROGRAMA                   *
003200* 28-SET-1988 RCS TKT-0052 CORRIGIDO OVERFLOW NO CALC. DA MEDIA  *
003300* 30-AGO-1994 RCS TKT-0212 AJUSTE DO TAMANHO DA JANELA PARA 11   *
003400* 19-MAI-1995 RCS TKT-0251 INCLUIDO CALCULO DO DESVIO PADRAO     *
003500* 17-MAI-1997 JLK TKT-0812 INCLUIDO FILTRO DE RUIDO (20 MS)      *
003600* 08-OUT-1997 JLK TKT-0844 CORRIGIDO DESLOCAMENTO DA TABELA FIFO *
003700* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000   *
003800* 11-MAR-1999 MPA TKT-1131 CORRIGIDA INICIALIZACAO DA JANELA     *
003900* 14-JUN-2003 TFA TKT-2292 DESVIO PADRAO PASSA A SER AMOSTRAL    *
004000* 20-NOV-2003 TFA TKT-2301 INCLUIDO ABEND P/ CONTADOR FORA FAIXA *
004100******************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-3090.
004600 OBJECT-COMPUTER.  IBM-3090.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800 01  WS-CABECALHO-003.
005900     03  FILLER              PIC X(030) VALUE
006000         'SDBLE003 - AREA DE TRABALHO'.
006100     03  FILLER              PIC X(020) VALUE SPACES.
006200*
006300 77  WS-IDX                  PIC 9(003)  COMP     VALUE ZERO.
006400 77  WS-TAM-JANELA           PIC 9(003)  COMP     VALUE 11.
006500 77  WS-QTD-DESVIO           PIC 9(003)  COMP     VALUE 10.
006600*
006700* AREA DE TRABALHO PARA O CALCULO DO INTERVALO, DA MEDIA E DO   *
006800* DESVIO PADRAO AMOSTRAL DA JANELA.                             *
006900 01  WS-AREA-CALCULO.
007000     05  WS-DURACAO          PIC S9(009)V9(0004).
007100     05  WS-SOMA-JANELA      PIC S9(011)V9(0004).
007200     05  WS-MEDIA-JANELA     PIC S9(009)V9(0004).
007300     05  WS-SOMA-QUADRADOS   PIC S9(013)V9(0004).
007400     05  WS-VARIANCIA        PIC S9(011)V9(0004).
007500     05  WS-DESVIO-JANELA    PIC S9(009)V9(0004).
007600     05  WS-LIMIAR-ALERTA    PIC S9(009)V9(0004).
007700     05  WS-DIFERENCA        PIC S9(009)V9(0004).
007800     05  FILLER              PIC X(003) VALUE SPACES.
007900*
008000* VISAO ALTERNATIVA (REDEFINES) EM TEXTO, USADA SOMENTE NO      *
008100* DISPLAY DE DIAGNOSTICO EM CASO DE ABEND (VIDE PARAGRAFO 0999).*
008200 01  WS-AREA-CALCULO-ALT     REDEFINES WS-AREA-CALCULO.
008300     05  WS-AREA-CALCULO-TXT PIC X(115).
008400*
008500 01  WS-TIMESTAMP-AREA.
008600     05  WS-TIMESTAMP        PIC 9(012).
008700     05  FILLER              PIC X(003) VALUE SPACES.
008800*
008900 01  WS-TIMESTAMP-ALT        REDEFINES WS-TIMESTAMP-AREA.
009000     05  WS-TIMESTAMP-ALT-TXT PIC X(015).
009100*
009200* COPIA DA RAIZ QUADRADA DA VARIANCIA, CALCULADA POR APROXIMA-  *
009300* COES SUCESSIVAS (METODO DE NEWTON) NO PARAGRAFO 0450.         *
009400 01  WS-RAIZ-AREA.
009500     05  WS-RAIZ-ATUAL       PIC S9(009)V9(0004).
009600     05  WS-RAIZ-ANTERIOR    PIC S9(009)V9(0004).
009700     05  WS-RAIZ-ITERACAO    PIC 9(002)  COMP.
009800     05  FILLER              PIC X(002) VALUE SPACES.
009900*
010000 01  WS-RAIZ-AREA-ALT        REDEFINES WS-RAIZ-AREA.
010100     05  WS-RAIZ-AREA-TXT    PIC X(024).
010200*
010300* BOOK DE LINKAGE COPIADO NA WORKING-STORAGE PARA A CHAMADA AO  *
010400* CONVERSOR DE HORARIO - MESMO PADRAO DO RUCWS006/COBBB006.     *
010500 COPY RUCWS004.
010600*
010700 LINKAGE SECTION.
010800 COPY RUCWS003.
010900*
011000 PROCEDURE DIVISION USING RUCWS003-GRUPO.
011100*
011200 0100-00-PROCESSA-ADVERT SECTION.
011300     IF RUCWS003-CONTADOR-INIC > 11
011400         PERFORM 0999-00-ABEND-PROC
011500             THRU 0999-99-EXIT
011600     END-IF.
011700     MOVE '0'                TO RUCWS003-SINALIZACAO.
011800     MOVE RUCWS003-TIMESTAMP-TXT
011900                              TO RUCWS004-TIMESTAMP-TXT.
012000     CALL 'SDBLE004'         USING RUCWS004-GRUPO.
012100     MOVE RUCWS004-MILISSEGUNDOS
012200                              TO WS-TIMESTAMP.
012300     IF RUCWS004-COD-INVALIDO
012400         MOVE ZERO            TO WS-TIMESTAMP
012500     END-IF.
012600     IF WS-TIMESTAMP = ZERO
012700         MOVE '9'             TO RUCWS003-SINALIZACAO
012800         GOBACK
012900     END-IF.
013000     IF RUCWS003-LAST-SEEN = ZERO
013100         MOVE WS-TIMESTAMP    TO RUCWS003-LAST-SEEN
013200         GOBACK
013300     END-IF.
013400     COMPUTE WS-DURACAO = WS-TIMESTAMP - RUCWS003-LAST-SEEN.
013500     MOVE WS-TIMESTAMP        TO RUCWS003-LAST-SEEN.
013600     IF WS-DURACAO < 20
013700         GOBACK
013800     END-IF.
013900     IF RUCWS003-CONTADOR-INIC > ZERO
014000         PERFORM 0200-00-ENCHE-JANELA
014100             THRU 0200-99-EXIT
014200     ELSE
014300         PERFORM 0300-00-AVALIA-OPERACIONAL
014400             THRU 0300-99-EXIT
014500     END-IF.
014600     GOBACK.
014700 0100-99-EXIT.
014800     EXIT.
014900*
015000* FASE DE INICIALIZACAO - ACUMULA OS 11 PRIMEIROS INTERVALOS NA *
015100* JANELA, SEM AVALIAR ALERTA.                                   *
015200 0200-00-ENCHE-JANELA SECTION.
015300     ADD 1 TO RUCWS003-JANELA-QTDE.
015400     MOVE WS-DURACAO          TO
015500         RUCWS003-JANELA-VALORES (RUCWS003-JANELA-QTDE).
015600     SUBTRACT 1 FROM RUCWS003-CONTADOR-INIC.
015700     IF RUCWS003-CONTADOR-INIC = ZERO
015800         MOVE '1'             TO RUCWS003-SINALIZACAO
015900     END-IF.
016000 0200-99-EXIT.
016100     EXIT.
016200*
016300* FASE OPERACIONAL - CALCULA MEDIA E DESVIO PADRAO AMOSTRAL DA  *
016400* JANELA CHEIA E COMPARA O INTERVALO CORRENTE COM O LIMIAR.     *
016500 0300-00-AVALIA-OPERACIONAL SECTION.
016600     PERFORM 0400-00-CALCULA-MEDIA
016700         THRU 0400-99-EXIT.
016800     PERFORM 0450-00-CALCULA-DESVIO
016900         THRU 0450-99-EXIT.
017000     COMPUTE WS-LIMIAR-ALERTA =
017100             (2 * WS-MEDIA-JANELA) + WS-DESVIO-JANELA.
017200     IF WS-DURACAO > WS-LIMIAR-ALERTA
017300         MOVE '2'             TO RUCWS003-SINALIZACAO
017400         MOVE WS-TIMESTAMP    TO RUCWS003-ALERTA-TIMESTAMP
017500         MOVE WS-DURACAO      TO RUCWS003-ALERTA-DURACAO
017600     ELSE
017700         PERFORM 0500-00-DESLIZA-JANELA
017800             THRU 0500-99-EXIT
017900     END-IF.
018000 0300-99-EXIT.
018100     EXIT.
018200*
018300* MEDIA ARITMETICA DOS 11 VALORES CORRENTES DA JANELA.          *
018400 0400-00-CALCULA-MEDIA SECTION.
018500     MOVE ZERO                TO WS-SOMA-JANELA.
018600     PERFORM 0400-10-SOMA-VALOR
018700         VARYING WS-IDX FROM 1 BY 1
018800         UNTIL WS-IDX > WS-TAM-JANELA.
018900     COMPUTE WS-MEDIA-JANELA = WS-SOMA-JANELA / WS-TAM-JANELA.
019000 0400-99-EXIT.
019100     EXIT.
019200*
019300 0400-10-SOMA-VALOR.
019400     ADD RUCWS003-JANELA-VALORES (WS-IDX) TO WS-SOMA-JANELA.
019500*
019600* DESVIO PADRAO AMOSTRAL (DIVISOR N-1 = 10) DA JANELA, PELA     *
019700* SOMA DOS QUADRADOS DOS DESVIOS EM RELACAO A' MEDIA.           *
019800 0450-00-CALCULA-DESVIO SECTION.
019900     MOVE ZERO                TO WS-SOMA-QUADRADOS.
020000     PERFORM 0450-10-SOMA-QUADRADO
020100         VARYING WS-IDX FROM 1 BY 1
020200         UNTIL WS-IDX > WS-TAM-JANELA.
020300     COMPUTE WS-VARIANCIA = WS-SOMA-QUADRADOS / WS-QTD-DESVIO.
020400     PERFORM 0450-20-RAIZ-QUADRADA
020500         THRU 0450-29-EXIT.
020600     MOVE WS-RAIZ-ATUAL       TO WS-DESVIO-JANELA.
020700 0450-99-EXIT.
020800     EXIT.
020900*
021000 0450-10-SOMA-QUADRADO.
021100     COMPUTE WS-DIFERENCA =
021200         RUCWS003-JANELA-VALORES (WS-IDX) - WS-MEDIA-JANELA.
021300     COMPUTE WS-SOMA-QUADRADOS =
021400         WS-SOMA-QUADRADOS + (WS-DIFERENCA * WS-DIFERENCA).
021500*
021600* RAIZ QUADRADA DA VARIANCIA POR APROXIMACOES SUCESSIVAS -      *
021700* METODO DE NEWTON, 8 ITERACOES, SEM USO DE FUNCAO INTRINSECA.  *
021800 0450-20-RAIZ-QUADRADA SECTION.
021900     IF WS-VARIANCIA = ZERO
022000         MOVE ZERO            TO WS-RAIZ-ATUAL
022100         GO TO 0450-29-EXIT
022200     END-IF.
022300     MOVE WS-VARIANCIA        TO WS-RAIZ-ATUAL.
022400     MOVE ZERO                TO WS-RAIZ-ITERACAO.
022500     PERFORM 0450-25-ITERA-NEWTON
022600         VARYING WS-RAIZ-ITERACAO FROM 1 BY 1
022700         UNTIL WS-RAIZ-ITERACAO > 8.
022800 0450-29-EXIT.
022900     EXIT.
023000*
023100 0450-25-ITERA-NEWTON.
023200     MOVE WS-RAIZ-ATUAL        TO WS-RAIZ-ANTERIOR.
023300     COMPUTE WS-RAIZ-ATUAL ROUNDED =
023400         (WS-RAIZ-ANTERIOR + (WS-VARIANCIA / WS-RAIZ-ANTERIOR))
023500         / 2.
023600*
023700* DESCARTA O VALOR MAIS ANTIGO DA JANELA E INCLUI O INTERVALO   *
023800* CORRENTE NA ULTIMA POSICAO (FIFO).                            *
023900 0500-00-DESLIZA-JANELA SECTION.
024000     PERFORM 0500-10-DESLOCA-VALOR
024100         VARYING WS-IDX FROM 1 BY 1
024200         UNTIL WS-IDX > 10.
024300     MOVE WS-DURACAO           TO
024400         RUCWS003-JANELA-VALORES (WS-TAM-JANELA).
024500 0500-99-EXIT.
024600     EXIT.
024700*
024800 0500-10-DESLOCA-VALOR.
024900     MOVE RUCWS003-JANELA-VALORES (WS-IDX + 1)
025000         TO RUCWS003-JANELA-VALORES (WS-IDX).
025100*
025200 0999-00-ABEND-PROC SECTION.
025300     DISPLAY 'SDBLE003 - TERMINO ANORMAL DE PROCESSAMENTO'.
025400     DISPLAY 'SDBLE003 - AREA DE CALCULO: ' WS-AREA-CALCULO-TXT.
025500     DISPLAY 'SDBLE003 - AREA DE RAIZ...: ' WS-RAIZ-AREA-TXT.
025600     MOVE 12                   TO RETURN-CODE.
025700     GOBACK.
025800 0999-99-EXIT.
025900     EXIT.
