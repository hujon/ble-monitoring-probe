000100******************************************************************
000200* SISTEMA         - SDBLE - DETECCAO DE CONEXAO EM ADVERTISING   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - ALERTAS       - REG. VARIAVEL CSV  *
000500******************************************************************
000600* NOME DO BOOK    - COBO0001 - ALERTA DE CONEXAO POR DISPOSITIVO *
000700******************************************************************
000800* REG-ALRT        - PIC X(060)        - NIVEL 01                 *
000900* ALRT-ADDRESS    - PIC X(017)        - ENDERECO QUE DISPAROU    *
001000* ALRT-TIMESTAMP  - PIC 9(012)        - HORARIO FIM DO SILENCIO  *
001100* ALRT-DURACAO    - PIC 9(012)        - TAMANHO DO SILENCIO (MS) *
001200******************************************************************
001300* CABECALHO GRAVADO 1 VEZ, ANTES DO 1O ALERTA: VIDE WS-HDR-ALRT  *
001400******************************************************************
001500* 14-MAR-1988 RCS INIC-001 CRIACAO DO BOOK PARA O NOVO SISTEMA    *
001600* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000    *
001700******************************************************************
001800*
001900 01          REG-ALRT.
002000   03        ALRT-ADDRESS        PIC     X(017).
002100   03        FILLER              PIC     X(001) VALUE ','.
002200   03        ALRT-TIMESTAMP      PIC     9(012).
002300   03        FILLER              PIC     X(001) VALUE ','.
002400   03        ALRT-DURACAO        PIC     9(012).
002500   03        FILLER              PIC     X(017) VALUE SPACES.
002600*
002700******************************************************************
002800* FIM DO BOOK DE SAIDA                     SEQ. - OUTPUT - ALERTAS*
002900******************************************************************
