000100******************************************************************
000200* SISTEMA         - SDBLE - DETECCAO DE CONEXAO EM ADVERTISING   *
000300******************************************************************
000400* BOOK DE LINKAGE PARA CALL DA ROTINA SDBLE004 (TIMESTAMP-PARSER)*
000500* ROTINAS CHAMADORAS: SDBLE002, SDBLE003                         *
000600* ROTINA CHAMADA.....: SDBLE004                                  *
000700******************************************************************
000800* RUCWS004-TIMESTAMP-TXT - PIC X(026) - HORARIO CRU (ENTRADA)    *
000900* RUCWS004-MILISSEGUNDOS - PIC 9(012) - HORARIO EM MS   (SAIDA)  *
001000* RUCWS004-COD-RETORNO   - PIC X(001) - 0=OK  9=FORMATO INVALIDO *
001100******************************************************************
001200* 14-MAR-1988 RCS INIC-001 CRIACAO DO BOOK PARA O NOVO SISTEMA    *
001300* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000    *
001400******************************************************************
001500*
001600 01          RUCWS004-GRUPO.
001700   03        RUCWS004-TIMESTAMP-TXT  PIC     X(026).
001800   03        RUCWS004-MILISSEGUNDOS  PIC     9(012).
001900   03        RUCWS004-COD-RETORNO    PIC     X(001).
002000     88      RUCWS004-COD-OK                 VALUE '0'.
002100     88      RUCWS004-COD-INVALIDO           VALUE '9'.
002200   03        FILLER                    PIC   X(005) VALUE SPACES.
002300*
002400******************************************************************
002500* FIM DO BOOK DE LINKAGE                    SEQ. - CALL - SDBLE004*
002600******************************************************************
