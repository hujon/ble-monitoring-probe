000100******************************************************************
000200* PROGRAM-ID.     SDBLE002                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SDBLE002.
000600 AUTHOR.         R.C. SILVEIRA.
000700 INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.
000800 DATE-WRITTEN.   22-MAR-1988.
000900 DATE-COMPILED.
001000 SECURITY.       USO INTERNO - CONFIDENCIAL.
001100******************************************************************
001200*                                                                *
001300*  PROGRAMA........: SDBLE002 - MODELO SIMPLE-STATISTICS         *
001400*  FUNCAO..........: MANTEM, PARA UM UNICO ENDERECO BLE, O       *
001500*                     PONTO MEDIO CORRENTE DO INTERVALO DE       *
001600*                     SILENCIO ENTRE ANUNCIOS (ADVERTISING) E    *
001700*                     UM LIMIAR MAXIMO DE DESVIO, SINALIZANDO    *
001800*                     ALERTA DE CONEXAO QUANDO O DESVIO EXTRAPO- *
001900*                     LA O DOBRO DO LIMIAR APRENDIDO.            *
002000*  ROTINA CHAMADORA: SDBLE001                                    *
002100*  SUBROTINA CHAMADA: SDBLE004 (TIMESTAMP-PARSER)                *
002200*  ENTRADA/SAIDA...: VIDE BOOK RUCWS002 (LINKAGE)                *
002300*                                                                *
002400*  O ESTADO DO DISPOSITIVO (LAST-SEEN, MIDPOINT, THRESHOLD,      *
002500*  CONTADOR-INIC) E' MANTIDO PELO PROGRAMA CHAMADOR (SDBLE001)   *
002600*  NA TABELA DE DISPOSITIVOS E TRAFEGA POR REFERENCIA A CADA     *
002700*  CHAMADA - ESTA ROTINA NAO GUARDA ESTADO PROPRIO ENTRE CALLS.  *
002800*                                                                *
002900******************************************************************
003000* H I S T O R I C O   D E   M A N U T E N C A O                  *
003100******************************************************************
003200* 22-MAR-1988 RCS INIC-001 CRIACAO DO PROGRAMA                   *
003300* 15-JUL-1988 RCS TKT-0041 CORRIGIDO CALC. DE DURACAO NEGATIVA   *
003400* 30-AGO-1994 RCS TKT-0212 CORRIGIDO CALCULO DO DELTA (MODULO)   *
003500* 12-DEZ-1994 RCS TKT-0229 AJUSTADO ARREDOND. DO PONTO MEDIO     *
003600* 14-NOV-1996 JLK TKT-0611 LIMIAR PASSA A SER MAXIMO HISTORICO   *
003700* 21-ABR-1997 JLK TKT-0661 INCLUIDO CONTADOR DE INICIALIZACAO    *
003800* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000   *
003900* 30-JUN-1999 MPA TKT-1140 CORRIGIDO GOBACK SEM SINALIZACAO      *
004000* 14-JUN-2003 TFA TKT-2291 SINALIZACAO DE ERRO P/ HORARIO ZERO   *
004100* 02-OUT-2003 TFA TKT-2296 INCLUIDO ABEND P/ CONTADOR FORA FAIXA *
004200******************************************************************
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-3090.
004700 OBJECT-COMPUTER.  IBM-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-CABECALHO-002.
006000     03  FILLER              PIC X(030) VALUE
006100         'SDBLE002 - AREA DE TRABALHO'.
006200     03  FILLER              PIC X(020) VALUE SPACES.
006300*
006400* AREA DE TRABALHO PARA O CALCULO DO INTERVALO DE SILENCIO E DO *
006500* DESVIO EM RELACAO AO PONTO MEDIO CORRENTE.                    *
006600 01  WS-AREA-CALCULO.
006700     05  WS-DURACAO          PIC S9(009)V9(0004).
006800     05  WS-DELTA            PIC S9(009)V9(0004).
006900     05  WS-LIMIAR-X2        PIC S9(009)V9(0004).
007000     05  FILLER              PIC X(002) VALUE SPACES.
007100*
007200* VISAO ALTERNATIVA (REDEFINES) EM TEXTO, USADA SOMENTE NO      *
007300* DISPLAY DE DIAGNOSTICO EM CASO DE ABEND (VIDE PARAGRAFO 0999).*
007400 01  WS-AREA-CALCULO-ALT     REDEFINES WS-AREA-CALCULO.
007500     05  WS-AREA-CALCULO-TXT PIC X(041).
007600*
007700 01  WS-TIMESTAMP-AREA.
007800     05  WS-TIMESTAMP        PIC 9(012).
007900     05  FILLER              PIC X(003) VALUE SPACES.
008000*
008100 01  WS-TIMESTAMP-ALT        REDEFINES WS-TIMESTAMP-AREA.
008200     05  WS-TIMESTAMP-ALT-TXT PIC X(015).
008300*
008400 01  WS-DEBUG-AREA.
008500     05  WS-DEBUG-CONTADOR   PIC 9(003)  COMP.
008600     05  WS-DEBUG-MIDPOINT   PIC 9(009)V9(0004).
008700     05  FILLER              PIC X(002) VALUE SPACES.
008800*
008900 01  WS-DEBUG-AREA-ALT       REDEFINES WS-DEBUG-AREA.
009000     05  WS-DEBUG-AREA-TXT   PIC X(018).
009100*
009200* BOOK DE LINKAGE COPIADO NA WORKING-STORAGE PARA A CHAMADA AO  *
009300* CONVERSOR DE HORARIO - MESMO PADRAO DO RUCWS006/COBBB006.     *
009400 COPY RUCWS004.
009500*
009600 LINKAGE SECTION.
009700 COPY RUCWS002.
009800*
009900 PROCEDURE DIVISION USING RUCWS002-GRUPO.
010000*
010100 0100-00-PROCESSA-ADVERT SECTION.
010200     IF RUCWS002-CONTADOR-INIC > 10
010300         PERFORM 0999-00-ABEND-PROC
010400             THRU 0999-99-EXIT
010500     END-IF.
010600     MOVE '0'                TO RUCWS002-SINALIZACAO.
010700     MOVE RUCWS002-TIMESTAMP-TXT
010800                              TO RUCWS004-TIMESTAMP-TXT.
010900     CALL 'SDBLE004'         USING RUCWS004-GRUPO.
011000     MOVE RUCWS004-MILISSEGUNDOS
011100                              TO WS-TIMESTAMP.
011200     IF RUCWS004-COD-INVALIDO
011300         MOVE ZERO            TO WS-TIMESTAMP
011400     END-IF.
011500     IF WS-TIMESTAMP = ZERO
011600         MOVE '9'             TO RUCWS002-SINALIZACAO
011700         GOBACK
011800     END-IF.
011900     IF RUCWS002-LAST-SEEN = ZERO
012000         MOVE WS-TIMESTAMP    TO RUCWS002-LAST-SEEN
012100         GOBACK
012200     END-IF.
012300     COMPUTE WS-DURACAO = WS-TIMESTAMP - RUCWS002-LAST-SEEN.
012400     MOVE WS-TIMESTAMP        TO RUCWS002-LAST-SEEN.
012500     IF RUCWS002-MIDPOINT = ZERO
012600         MOVE WS-DURACAO      TO RUCWS002-MIDPOINT
012700         GOBACK
012800     END-IF.
012900     COMPUTE WS-DELTA = RUCWS002-MIDPOINT - WS-DURACAO.
013000     IF WS-DELTA < ZERO
013100         COMPUTE WS-DELTA = ZERO - WS-DELTA
013200     END-IF.
013300     IF RUCWS002-CONTADOR-INIC > ZERO
013400         PERFORM 0200-00-APRENDE-INICIAL
013500             THRU 0200-99-EXIT
013600     ELSE
013700         PERFORM 0300-00-AVALIA-OPERACIONAL
013800             THRU 0300-99-EXIT
013900     END-IF.
014000     GOBACK.
014100 0100-99-EXIT.
014200     EXIT.
014300*
014400* FASE DE INICIALIZACAO - OS 10 PRIMEIROS INTERVALOS SEMPRE      *
014500* ATUALIZAM O PONTO MEDIO E O LIMIAR, SEM GERAR ALERTA.          *
014600 0200-00-APRENDE-INICIAL SECTION.
014700     COMPUTE RUCWS002-MIDPOINT =
014800             (RUCWS002-MIDPOINT + WS-DURACAO) / 2.
014900     IF WS-DELTA > RUCWS002-THRESHOLD
015000         MOVE WS-DELTA        TO RUCWS002-THRESHOLD
015100     END-IF.
015200     SUBTRACT 1 FROM RUCWS002-CONTADOR-INIC.
015300     IF RUCWS002-CONTADOR-INIC = ZERO
015400         MOVE '1'             TO RUCWS002-SINALIZACAO
015500     END-IF.
015600 0200-99-EXIT.
015700     EXIT.
015800*
015900* FASE OPERACIONAL - DESVIO MAIOR QUE O DOBRO DO LIMIAR GERA     *
016000* ALERTA DE CONEXAO; NESSE CASO O ESTADO APRENDIDO E' CONGELADO. *
016100 0300-00-AVALIA-OPERACIONAL SECTION.
016200     COMPUTE WS-LIMIAR-X2 = 2 * RUCWS002-THRESHOLD.
016300     IF WS-DELTA > WS-LIMIAR-X2
016400         MOVE '2'             TO RUCWS002-SINALIZACAO
016500         MOVE WS-TIMESTAMP    TO RUCWS002-ALERTA-TIMESTAMP
016600         MOVE WS-DURACAO      TO RUCWS002-ALERTA-DURACAO
016700     ELSE
016800         COMPUTE RUCWS002-MIDPOINT =
016900                 (RUCWS002-MIDPOINT + WS-DURACAO) / 2
017000         IF WS-DELTA > RUCWS002-THRESHOLD
017100             MOVE WS-DELTA    TO RUCWS002-THRESHOLD
017200         END-IF
017300     END-IF.
017400 0300-99-EXIT.
017500     EXIT.
017600*
017700 0999-00-ABEND-PROC SECTION.
017800     MOVE RUCWS002-CONTADOR-INIC TO WS-DEBUG-CONTADOR.
017900     MOVE RUCWS002-MIDPOINT      TO WS-DEBUG-MIDPOINT.
018000     DISPLAY 'SDBLE002 - TERMINO ANORMAL DE PROCESSAMENTO'.
018100     DISPLAY 'SDBLE002 - AREA DE CALCULO: ' WS-AREA-CALCULO-TXT.
018200     DISPLAY 'SDBLE002 - ULTIMO HORARIO.: ' WS-TIMESTAMP-ALT-TXT.
018300     DISPLAY 'SDBLE002 - ESTADO ATUAL...: ' WS-DEBUG-AREA-TXT.
018400     MOVE 12                  TO RETURN-CODE.
018500     GOBACK.
018600 0999-99-EXIT.
018700     EXIT.
