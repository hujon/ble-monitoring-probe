000100******************************************************************
000200* SISTEMA         - SDBLE - DETECCAO DE CONEXAO EM ADVERTISING   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - TRACO         - REG. VARIAVEL CSV  *
000500******************************************************************
000600* NOME DO BOOK    - COBO0003 - TRACO DO MODELO SLIDING-WINDOW    *
000700******************************************************************
000800* REG-TRSW        - PIC X(160)        - NIVEL 01                 *
000900* TRSW-BDADDR     - PIC X(017)        - ENDERECO DO DISPOSITIVO  *
001000* TRSW-LAST-TS    - PIC 9(012)        - ULTIMO HORARIO VISTO     *
001100* TRSW-JANELA     - PIC X(090)        - LISTA "[v1;v2;...]" (MS) *
001200* TRSW-MEDIA      - PIC Z(008)9.9999  - MEDIA DA JANELA (BRANCO  *
001300*                                       ATE A JANELA TER 2 VALS) *
001400* TRSW-DESVIO     - PIC Z(008)9.9999  - DESVIO PADRAO AMOSTRAL   *
001500******************************************************************
001600* CABECALHO GRAVADO 1 VEZ: bdaddr,lastTimestamp,window,mean,     *
001700*                          std_deviation                        *
001800* SO' UTILIZADO QUANDO LKG-DETECTOR-SELECAO = 'SLIDING_WINDOW  '*
001900******************************************************************
002000* 14-MAR-1988 RCS INIC-001 CRIACAO DO BOOK PARA O NOVO SISTEMA    *
002100* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000    *
002200******************************************************************
002300*
002400 01          REG-TRSW.
002500   03        TRSW-BDADDR         PIC     X(017).
002600   03        FILLER              PIC     X(001) VALUE ','.
002700   03        TRSW-LAST-TS        PIC     9(012).
002800   03        FILLER              PIC     X(001) VALUE ','.
002900   03        TRSW-JANELA         PIC     X(090).
003000   03        FILLER              PIC     X(001) VALUE ','.
003100   03        TRSW-MEDIA          PIC     Z(008)9.9999.
003200   03        FILLER              PIC     X(001) VALUE ','.
003300   03        TRSW-DESVIO         PIC     Z(008)9.9999.
003400   03        FILLER              PIC     X(009) VALUE SPACES.
003500*
003600******************************************************************
003700* FIM DO BOOK DE SAIDA                       SEQ. - OUTPUT - TRACO*
003800******************************************************************
