000100******************************************************************
000200* SISTEMA         - SDBLE - DETECCAO DE CONEXAO EM ADVERTISING   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - TRACO         - REG. VARIAVEL CSV  *
000500******************************************************************
000600* NOME DO BOOK    - COBO0002 - TRACO DO MODELO SIMPLE-STATISTICS *
000700******************************************************************
000800* REG-TRSS        - PIC X(062)        - NIVEL 01                 *
000900* TRSS-BDADDR     - PIC X(017)        - ENDERECO DO DISPOSITIVO  *
001000* TRSS-LAST-TS    - PIC 9(012)        - ULTIMO HORARIO VISTO     *
001100* TRSS-MIDPOINT   - PIC Z(008)9.9999  - PONTO MEDIO DE SILENCIO  *
001200* TRSS-THRESHOLD  - PIC Z(008)9.9999  - LIMIAR CORRENTE          *
001300******************************************************************
001400* CABECALHO GRAVADO 1 VEZ: bdaddr,lastTimestamp,midpoint,threshold*
001500* SO' UTILIZADO QUANDO LKG-DETECTOR-SELECAO = 'SIMPLE_STATISTICS'*
001600******************************************************************
001700* 14-MAR-1988 RCS INIC-001 CRIACAO DO BOOK PARA O NOVO SISTEMA    *
001800* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000    *
001900******************************************************************
002000*
002100 01          REG-TRSS.
002200   03        TRSS-BDADDR         PIC     X(017).
002300   03        FILLER              PIC     X(001) VALUE ','.
002400   03        TRSS-LAST-TS        PIC     9(012).
002500   03        FILLER              PIC     X(001) VALUE ','.
002600   03        TRSS-MIDPOINT       PIC     Z(008)9.9999.
002700   03        FILLER              PIC     X(001) VALUE ','.
002800   03        TRSS-THRESHOLD      PIC     Z(008)9.9999.
002900   03        FILLER              PIC     X(002) VALUE SPACES.
003000*
003100******************************************************************
003200* FIM DO BOOK DE SAIDA                       SEQ. - OUTPUT - TRACO*
003300******************************************************************
