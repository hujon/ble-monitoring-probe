000100******************************************************************
000200* SISTEMA         - SDBLE - DETECCAO DE CONEXAO EM ADVERTISING   *
000300******************************************************************
000400* BOOK DE LINKAGE PARA CALL DA ROTINA SDBLE002 (SIMPLE-STATISTICS*
000500* ROTINA CHAMADORA: SDBLE001                                     *
000600* ROTINA CHAMADA...: SDBLE002                                    *
000700******************************************************************
000800* COPIADO NA WORKING-STORAGE DE QUEM CHAMA E NA LINKAGE DE QUEM  *
000900* E' CHAMADO -  MESMO PADRAO DO RUCWS006/COBBB006 DESTE AMBIENTE *
001000******************************************************************
001100* RUCWS002-ENDERECO      - PIC X(017) - ENDERECO DO DISPOSITIVO  *
001200* RUCWS002-TIMESTAMP-TXT - PIC X(026) - HORARIO CRU DO REGISTRO  *
001300* RUCWS002-LAST-SEEN     - PIC 9(012) - ULTIMO HORARIO (MS)      *
001400* RUCWS002-CONTADOR-INIC - PIC 9(003) COMP - CONTADOR DE INIC.   *
001500* RUCWS002-MIDPOINT      - PIC 9(009)V9(0004) - PONTO MEDIO      *
001600* RUCWS002-THRESHOLD     - PIC 9(009)V9(0004) - LIMIAR CORRENTE  *
001700* RUCWS002-SINALIZACAO   - PIC X(001) - 0=NORMAL 1=INIC 2=ALERTA *
001800*                                       9=ERRO DE TIMESTAMP ZERO *
001900* RUCWS002-ALERTA-TIMESTAMP - PIC 9(012) - HORARIO DO ALERTA     *
002000* RUCWS002-ALERTA-DURACAO   - PIC 9(012) - DURACAO DO SILENCIO   *
002100******************************************************************
002200* 14-MAR-1988 RCS INIC-001 CRIACAO DO BOOK PARA O NOVO SISTEMA    *
002300* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000    *
002400******************************************************************
002500*
002600 01          RUCWS002-GRUPO.
002700   03        RUCWS002-ENDERECO       PIC     X(017).
002800   03        RUCWS002-TIMESTAMP-TXT  PIC     X(026).
002900   03        RUCWS002-LAST-SEEN      PIC     9(012).
003000   03        RUCWS002-CONTADOR-INIC  PIC     9(003)  COMP.
003100   03        RUCWS002-MIDPOINT       PIC     9(009)V9(0004).
003200   03        RUCWS002-THRESHOLD      PIC     9(009)V9(0004).
003300   03        RUCWS002-SINALIZACAO    PIC     X(001).
003400     88      RUCWS002-SINAL-NORMAL           VALUE '0'.
003500     88      RUCWS002-SINAL-INICIALIZADO     VALUE '1'.
003600     88      RUCWS002-SINAL-ALERTA           VALUE '2'.
003700     88      RUCWS002-SINAL-ERRO             VALUE '9'.
003800   03        RUCWS002-ALERTA-TIMESTAMP PIC   9(012).
003900   03        RUCWS002-ALERTA-DURACAO   PIC   9(012).
004000   03        FILLER                    PIC   X(005) VALUE SPACES.
004100*
004200******************************************************************
004300* FIM DO BOOK DE LINKAGE                    SEQ. - CALL - SDBLE002*
004400******************************************************************
