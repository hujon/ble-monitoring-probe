000100******************************************************************
000200* PROGRAM-ID.     SDBLE001                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SDBLE001.
000600 AUTHOR.         R.C. SILVEIRA.
000700 INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.
000800 DATE-WRITTEN.   14-MAR-1988.
000900 DATE-COMPILED.
001000 SECURITY.       USO INTERNO - CONFIDENCIAL.
001100******************************************************************
001200*                                                                *
001300*  PROGRAMA........: SDBLE001 - DETECTOR DE CONEXAO EM           *
001400*                     ADVERTISING BLE (BATCH PRINCIPAL)          *
001500*  FUNCAO..........: LE O ARQUIVO DE CAPTURA DE ANUNCIOS BLE,    *
001600*                     MANTEM UMA TABELA DE ESTADO POR ENDERECO   *
001700*                     DE DISPOSITIVO E, PARA CADA REGISTRO,      *
001800*                     CHAMA O MODELO ESCOLHIDO VIA PARM PARA     *
001900*                     DETECTAR SILENCIOS ANORMAIS (INDICIO DE    *
002000*                     CONEXAO) ENTRE ANUNCIOS SUCESSIVOS.        *
002100*  GRAVA...........: ARQUIVO DE ALERTAS DE CONEXAO E ARQUIVO DE  *
002200*                     TRACO DO ESTADO DO MODELO A CADA REGISTRO. *
002300*  SUBROTINAS CHAMADAS: SDBLE002 (SIMPLE-STATISTICS) OU          *
002400*                     SDBLE003 (SLIDING-WINDOW), CONFORME PARM.  *
002500*  PARM............: 'SIMPLE_STATISTICS' OU 'SLIDING_WINDOW'     *
002600*                     (VIDE LKG-PARM NA LINKAGE SECTION)         *
002700*                                                                *
002800******************************************************************
002900* H I S T O R I C O   D E   M A N U T E N C A O                  *
003000******************************************************************
003100* 14-MAR-1988 RCS INIC-001 CRIACAO DO PROGRAMA                   *
003200* 02-JUN-1988 RCS TKT-0034 CORRIGIDO WRITE DO CABECALHO DE TRACO *
003300* 19-SET-1989 WFN TKT-0091 AMPLIADO CAPT-DEVICE-NOME P/ 30 POS.  *
003400* 11-JAN-1991 WFN TKT-0158 CORRIGIDO TESTE FILE STATUS DO TRACO  *
003500* 30-AGO-1994 RCS TKT-0212 AMPLIADA TABELA DE DISPOSITIVOS       *
003600* 07-FEV-1995 RCS TKT-0247 CONTADOR DE ERROS NO RELATORIO        *
003700* 25-OUT-1995 EPS TKT-0298 CORRIGIDA QUEBRA DO CAMPO SINAL RSSI  *
003800* 14-NOV-1996 JLK TKT-0611 INCLUIDO TRACO PARCIAL DA JANELA      *
003900* 03-MAR-1997 JLK TKT-0655 OTIMIZADA BUSCA NA TAB. DISPOSITIVOS  *
004000* 18-AGO-1997 EPS TKT-0702 INCLUIDO CANAL DE ANUNCIO NA CAPTURA  *
004100* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000   *
004200* 22-JUL-1999 MPA TKT-1147 CORRIGIDO ARREDONDAMENTO DO DESVIO    *
004300* 04-ABR-2000 MPA TKT-1201 INCLUIDO ABEND DE TAB. DISPOS. CHEIA  *
004400* 16-NOV-2001 TFA TKT-2088 AMPLIADO LRECL DO TRACO SLID.-WINDOW  *
004500* 14-JUN-2003 TFA TKT-2293 MENSAGEM DE ERRO POR REGISTRO INVAL.  *
004600* 29-SET-2003 TFA TKT-2318 INCLUIDA 2A LEITURA DE PRIMING LACO   *
004700******************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-3090.
005200 OBJECT-COMPUTER.  IBM-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900     SELECT  CAPTUR   ASSIGN  TO  UT-S-CAPTUR
006000             FILE     STATUS  IS  WS-FS-CAPTUR.
006100*
006200     SELECT  ALERTAS  ASSIGN  TO  UT-S-ALERTAS
006300             FILE     STATUS  IS  WS-FS-ALERTAS.
006400*
006500     SELECT  TRACO    ASSIGN  TO  UT-S-TRACO
006600             FILE     STATUS  IS  WS-FS-TRACO.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100*****************************************************************
007200* INPUT..: CAPTUR  - CAPTURA DE ADVERTISING (BLE) - LRECL = 200 *
007300*****************************************************************
007400*
007500 FD  CAPTUR
007600     RECORDING  MODE      IS  F
007700     LABEL      RECORD    IS  STANDARD
007800     BLOCK      CONTAINS  0   RECORDS.
007900*
008000 01      REG-CAPTUR-LINHA    PIC     X(200).
008100*
008200*****************************************************************
008300* OUTPUT.: ALERTAS - ALERTAS DE CONEXAO           - LRECL = 060 *
008400*****************************************************************
008500*
008600 FD  ALERTAS
008700     RECORDING  MODE      IS  F
008800     LABEL      RECORD    IS  STANDARD
008900     BLOCK      CONTAINS  0   RECORDS.
009000*
009100 01      REG-ALERTAS-LINHA   PIC     X(060).
009200*
009300*****************************************************************
009400* OUTPUT.: TRACO   - TRACO DO ESTADO DO MODELO    - LRECL = 200 *
009500*****************************************************************
009600*
009700 FD  TRACO
009800     RECORDING  MODE      IS  F
009900     LABEL      RECORD    IS  STANDARD
010000     BLOCK      CONTAINS  0   RECORDS.
010100*
010200 01      REG-TRACO-LINHA     PIC     X(200).
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600 01  WS-CABECALHO-001.
010700     03  FILLER              PIC X(030) VALUE
010800         'SDBLE001 - AREA DE TRABALHO'.
010900     03  FILLER              PIC X(020) VALUE SPACES.
011000*
011100 01      WS-FS-CAPTUR        PIC     9(002) VALUE ZEROS.
011200 01      WS-FS-ALERTAS       PIC     9(002) VALUE ZEROS.
011300 01      WS-FS-TRACO         PIC     9(002) VALUE ZEROS.
011400*
011500*****************************************************************
011600*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
011700*****************************************************************
011800*
011900 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
012000 01      WS-DDNAME-ARQ       PIC     X(008) VALUE SPACES.
012100 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
012200 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
012300*
012400*****************************************************************
012500*        CONTADORES DE PROCESSAMENTO (ESTATISTICA FINAL)        *
012600*****************************************************************
012700*
012800 01  WS-ESTATISTICAS.
012900     05  WS-QTD-LIDOS        PIC 9(009)  COMP  VALUE ZERO.
013000     05  WS-QTD-ALERTAS      PIC 9(009)  COMP  VALUE ZERO.
013100     05  WS-QTD-ERROS        PIC 9(009)  COMP  VALUE ZERO.
013200     05  WS-QTD-DISPOSITIVOS PIC 9(005)  COMP  VALUE ZERO.
013300     05  FILLER              PIC X(004) VALUE SPACES.
013400*
013500* VISAO ALTERNATIVA (REDEFINES) EM TEXTO, USADA NO RELATORIO    *
013600* FINAL DE ESTATISTICAS (VIDE PARAGRAFO 3100).                  *
013700 01  WS-ESTATISTICAS-ALT     REDEFINES WS-ESTATISTICAS.
013800     05  WS-ESTATISTICAS-TXT PIC X(030).
013900*
014000*****************************************************************
014100*        CAMPOS EXTRAIDOS DA LINHA CSV DE CAPTURA (UNSTRING)    *
014200*****************************************************************
014300*
014400 01  WS-CAMPOS-CAPTURA.
014500     05  WS-CAMPO-TIMESTAMP  PIC X(026).
014600     05  WS-CAMPO-ADDRESS    PIC X(017).
014700     05  WS-CAMPO-ADDR-TYPE  PIC X(003).
014800     05  WS-CAMPO-ADV-TYPE   PIC X(003).
014900     05  WS-CAMPO-RSSI       PIC X(004).
015000     05  WS-CAMPO-CHANNEL    PIC X(002).
015100     05  WS-CAMPO-DEVICE-NOME PIC X(030).
015200     05  FILLER              PIC X(003) VALUE SPACES.
015300*
015400* VISAO ALTERNATIVA (REDEFINES) EM TEXTO, USADA NO DISPLAY DE   *
015500* DIAGNOSTICO SE A TABELA DE DISPOSITIVOS ESTOURAR (VIDE 0998). *
015600 01  WS-CAMPOS-CAPTURA-ALT   REDEFINES WS-CAMPOS-CAPTURA.
015700     05  WS-CAMPOS-CAPTURA-TXT PIC X(088).
015800*
015900*****************************************************************
016000*        AREA DE TRABALHO PARA O DUMP DE UM DISPOSITIVO         *
016100*****************************************************************
016200*
016300 01  WS-DEVICE-DUMP.
016400     05  WS-DUMP-ENDERECO    PIC X(017).
016500     05  WS-DUMP-LAST-SEEN   PIC 9(012).
016600     05  WS-DUMP-CONTADOR    PIC 9(003)  COMP.
016700     05  WS-DUMP-MIDPOINT    PIC 9(009)V9(0004).
016800     05  WS-DUMP-THRESHOLD   PIC 9(009)V9(0004).
016900     05  FILLER              PIC X(003) VALUE SPACES.
017000*
017100* VISAO ALTERNATIVA (REDEFINES) EM TEXTO DO DUMP DE DISPOSITIVO.*
017200 01  WS-DEVICE-DUMP-ALT      REDEFINES WS-DEVICE-DUMP.
017300     05  WS-DEVICE-DUMP-TXT  PIC X(050).
017400*
017500*****************************************************************
017600*        TABELA INTERNA DE ESTADO POR DISPOSITIVO (ENDERECO)    *
017700*****************************************************************
017800*
017900 77  WS-TAB-MAX              PIC 9(003)  COMP     VALUE 200.
018000 77  WS-TAB-IND              PIC 9(003)  COMP     VALUE ZERO.
018100 77  WS-TAB-IND2             PIC 9(003)  COMP     VALUE ZERO.
018200 77  WS-TAB-POS              PIC 9(003)  COMP     VALUE ZERO.
018300 77  WS-TAB-ACHADO           PIC X(001)           VALUE 'N'.
018400     88  WS-TAB-ACHADO-SIM                        VALUE 'S'.
018500     88  WS-TAB-ACHADO-NAO                        VALUE 'N'.
018600*
018700 01  TAB-DISPOSITIVOS.
018800     05  TAB-DISP-OCCURS     OCCURS  200  TIMES.
018900         10  TAB-ENDERECO        PIC X(017).
019000         10  TAB-LAST-SEEN       PIC 9(012).
019100         10  TAB-CONTADOR-INIC   PIC 9(003)  COMP.
019200         10  TAB-JANELA-QTDE     PIC 9(002)  COMP.
019300         10  TAB-MIDPOINT        PIC 9(009)V9(0004).
019400         10  TAB-THRESHOLD       PIC 9(009)V9(0004).
019500         10  TAB-JANELA-VALORES  PIC 9(012)
019600                                 OCCURS 11 TIMES.
019700         10  TAB-MEDIA           PIC 9(009)V9(0004).
019800         10  TAB-DESVIO          PIC 9(009)V9(0004).
019900         10  FILLER              PIC X(005) VALUE SPACES.
020000*
020100*****************************************************************
020200*        RESULTADO DEVOLVIDO PELO MODELO CHAMADO (SDBLE002/3)   *
020300*****************************************************************
020400*
020500 01  WS-RESULTADO-MODELO.
020600     05  WS-SINAL-MODELO         PIC X(001).
020700         88  WS-SINAL-NORMAL             VALUE '0'.
020800         88  WS-SINAL-INICIALIZADO       VALUE '1'.
020900         88  WS-SINAL-ALERTA             VALUE '2'.
021000         88  WS-SINAL-ERRO               VALUE '9'.
021100     05  WS-RES-ALERTA-TIMESTAMP PIC 9(012).
021200     05  WS-RES-ALERTA-DURACAO   PIC 9(012).
021300     05  FILLER                  PIC X(003) VALUE SPACES.
021400*
021500*****************************************************************
021600*        CALCULO PARCIAL DE MEDIA/DESVIO PARA O TRACO (SLIDING) *
021700*****************************************************************
021800*
021900 77  WS-QTD-JANELA-ATUAL     PIC 9(002)  COMP     VALUE ZERO.
022000 77  WS-RAIZ-ITERACAO        PIC 9(002)  COMP     VALUE ZERO.
022100*
022200 01  WS-AREA-PARCIAL.
022300     05  WS-SOMA-PARCIAL     PIC S9(011)V9(0004).
022400     05  WS-MEDIA-PARCIAL    PIC S9(009)V9(0004).
022500     05  WS-SOMA-QUAD-PARC   PIC S9(013)V9(0004).
022600     05  WS-VARIANCIA-PARC   PIC S9(011)V9(0004).
022700     05  WS-DESVIO-PARCIAL   PIC S9(009)V9(0004).
022800     05  WS-DIFERENCA-PARC   PIC S9(009)V9(0004).
022900     05  WS-RAIZ-ATUAL       PIC S9(009)V9(0004).
023000     05  WS-RAIZ-ANTERIOR    PIC S9(009)V9(0004).
023100     05  FILLER              PIC X(003) VALUE SPACES.
023200*
023300 01  WS-HDR-ALRT             PIC X(060) VALUE
023400     'Address,Timestamp,Duration'.
023500 01  WS-HDR-TRSS             PIC X(060) VALUE
023600     'bdaddr,lastTimestamp,midpoint,threshold'.
023700 01  WS-HDR-TRSW             PIC X(090) VALUE
023800     'bdaddr,lastTimestamp,window,mean,std_deviation'.
023900*
024000*****************************************************************
024100* ENTRADA E SAIDA DO REGISTRO DE CAPTURA JA' QUEBRADO POR CAMPO *
024200*****************************************************************
024300*
024400 COPY COBI0001.
024500*
024600*****************************************************************
024700* REGISTROS DE SAIDA - ALERTAS E TRACO DOS DOIS MODELOS         *
024800*****************************************************************
024900*
025000 COPY COBO0001.
025100 COPY COBO0002.
025200 COPY COBO0003.
025300*
025400*****************************************************************
025500* BOOKS DE LINKAGE COPIADOS NA WORKING-STORAGE PARA AS CHAMADAS *
025600* AOS MODELOS - MESMO PADRAO DO RUCWS006/COBBB006 DESTE AMB.    *
025700*****************************************************************
025800*
025900 COPY RUCWS002.
026000 COPY RUCWS003.
026100*
026200 LINKAGE SECTION.
026300*
026400 01      LKG-PARM.
026500   03    LKG-TAM             PIC    S9(004) COMP.
026600   03    LKG-DETECTOR-SELECAO PIC   X(017).
026700     88  LKG-DETECTOR-SS             VALUE 'SIMPLE_STATISTICS'.
026800     88  LKG-DETECTOR-SW             VALUE 'SLIDING_WINDOW   '.
026900*
027000 PROCEDURE DIVISION USING LKG-PARM.
027100*
027200     PERFORM 0100-00-PROCED-INICIAIS
027300         THRU 0100-99-EXIT.
027400
027500     PERFORM 1000-00-PROCED-PRINCIPAIS
027600         THRU 1000-99-EXIT
027700         UNTIL WS-FS-CAPTUR EQUAL 10.
027800
027900     PERFORM 3000-00-PROCED-FINAIS
028000         THRU 3000-99-EXIT.
028100
028200     GOBACK
028300     .
028400*
028500*****************************************************************
028600 0100-00-PROCED-INICIAIS     SECTION.
028700*****************************************************************
028800*
028900     PERFORM 0150-00-CRITICA-PARM
029000         THRU 0150-99-EXIT.
029100
029200     OPEN    INPUT   CAPTUR
029300             OUTPUT  ALERTAS
029400                     TRACO.
029500
029600     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
029700     MOVE    001             TO      WS-PTO-ERRO.
029800
029900     PERFORM 0200-00-TESTA-FILE-STATUS
030000         THRU 0200-99-EXIT.
030100
030200     PERFORM 0170-00-ESCREVE-CABECALHOS
030300         THRU 0170-99-EXIT.
030400
030500*    DESCARTA A LINHA DE CABECALHO DO ARQUIVO DE CAPTURA
030600     PERFORM 0500-00-LEITURA-CAPTUR
030700         THRU 0500-99-EXIT.
030800*    PRIMEIRA LEITURA REAL - CARREGA O 1O REGISTRO DE DETALHE
030900*    PARA O LACO PRINCIPAL, NOS MOLDES DO GPFPB014 (2 LEITURAS
031000*    DE ABERTURA: 1A DESCARTA O CABECALHO, 2A 'PRIMA' O LACO).
031100     PERFORM 0500-00-LEITURA-CAPTUR
031200         THRU 0500-99-EXIT.
031300
031400     MOVE    ZERO            TO      WS-QTD-LIDOS.
031500*
031600 0100-99-EXIT.
031700     EXIT.
031800*
031900*****************************************************************
032000 0150-00-CRITICA-PARM        SECTION.
032100*****************************************************************
032200*
032300*    PARM AUSENTE (SPACES) ASSUME O MODELO PADRAO DO SISTEMA:
032400*    SIMPLE-STATISTICS (VIDE SPEC. DO DETECTOR - PASSO 1).
032500     IF      LKG-DETECTOR-SELECAO = SPACES
032600             MOVE    'SIMPLE_STATISTICS' TO LKG-DETECTOR-SELECAO
032700     END-IF.
032800     IF      NOT (LKG-DETECTOR-SS OR LKG-DETECTOR-SW)
032900             PERFORM         0997-00-ABEND-PARM
033000                 THRU 0997-99-EXIT
033100     END-IF.
033200*
033300 0150-99-EXIT.
033400     EXIT.
033500*
033600*****************************************************************
033700 0170-00-ESCREVE-CABECALHOS  SECTION.
033800*****************************************************************
033900*
034000     WRITE   REG-ALERTAS-LINHA   FROM    WS-HDR-ALRT.
034100
034200     IF      LKG-DETECTOR-SS
034300             WRITE REG-TRACO-LINHA FROM WS-HDR-TRSS
034400     ELSE
034500             WRITE REG-TRACO-LINHA FROM WS-HDR-TRSW
034600     END-IF.
034700*
034800 0170-99-EXIT.
034900     EXIT.
035000*
035100*****************************************************************
035200 0200-00-TESTA-FILE-STATUS   SECTION.
035300*****************************************************************
035400*
035500     PERFORM 0300-00-TESTA-FS-CAPTUR
035600         THRU 0300-99-EXIT.
035700
035800     PERFORM 0400-00-TESTA-FS-ALERTAS
035900         THRU 0400-99-EXIT.
036000
036100     PERFORM 0410-00-TESTA-FS-TRACO
036200         THRU 0410-99-EXIT.
036300*
036400 0200-99-EXIT.
036500     EXIT.
036600*
036700*****************************************************************
036800 0300-00-TESTA-FS-CAPTUR     SECTION.
036900*****************************************************************
037000*
037100     IF      WS-FS-CAPTUR NOT EQUAL 00 AND 10
037200             MOVE 'CAPTUR'   TO      WS-DDNAME-ARQ
037300             MOVE  WS-FS-CAPTUR
037400                             TO      WS-FS-ARQ
037500             PERFORM         0999-00-ABEND-ARQ
037600                 THRU 0999-99-EXIT
037700     END-IF.
037800*
037900 0300-99-EXIT.
038000     EXIT.
038100*
038200*****************************************************************
038300 0400-00-TESTA-FS-ALERTAS    SECTION.
038400*****************************************************************
038500*
038600     IF      WS-FS-ALERTAS NOT EQUAL 00
038700             MOVE 'ALERTAS' TO      WS-DDNAME-ARQ
038800             MOVE  WS-FS-ALERTAS
038900                             TO      WS-FS-ARQ
039000             PERFORM         0999-00-ABEND-ARQ
039100                 THRU 0999-99-EXIT
039200     END-IF.
039300*
039400 0400-99-EXIT.
039500     EXIT.
039600*
039700*****************************************************************
039800 0410-00-TESTA-FS-TRACO      SECTION.
039900*****************************************************************
040000*
040100     IF      WS-FS-TRACO   NOT EQUAL 00
040200             MOVE 'TRACO'    TO      WS-DDNAME-ARQ
040300             MOVE  WS-FS-TRACO
040400                             TO      WS-FS-ARQ
040500             PERFORM         0999-00-ABEND-ARQ
040600                 THRU 0999-99-EXIT
040700     END-IF.
040800*
040900 0410-99-EXIT.
041000     EXIT.
041100*
041200*****************************************************************
041300 0500-00-LEITURA-CAPTUR      SECTION.
041400*****************************************************************
041500*
041600     READ    CAPTUR          INTO    REG-CAPTUR-LINHA.
041700
041800     MOVE    ' NA LEITURA '  TO      WS-ACESSO-ARQ.
041900     MOVE    002             TO      WS-PTO-ERRO.
042000
042100     PERFORM 0300-00-TESTA-FS-CAPTUR
042200         THRU 0300-99-EXIT.
042300
042400     IF      WS-FS-CAPTUR    EQUAL   00
042500             ADD 1           TO      WS-QTD-LIDOS
042600     END-IF.
042700*
042800 0500-99-EXIT.
042900     EXIT.
043000*
043100*****************************************************************
043200 1000-00-PROCED-PRINCIPAIS   SECTION.
043300*****************************************************************
043400*
043500     PERFORM 1100-00-QUEBRA-CAMPOS
043600         THRU 1100-99-EXIT.
043700
043800     PERFORM 1200-00-LOCALIZA-DISPOSITIVO
043900         THRU 1200-99-EXIT.
044000
044100     PERFORM 1300-00-CHAMA-MODELO
044200         THRU 1300-99-EXIT.
044300
044400     PERFORM 1400-00-GRAVA-SAIDAS
044500         THRU 1400-99-EXIT.
044600
044700     PERFORM 0500-00-LEITURA-CAPTUR
044800         THRU 0500-99-EXIT.
044900*
045000 1000-99-EXIT.
045100     EXIT.
045200*
045300*****************************************************************
045400* QUEBRA A LINHA CSV LIDA NOS CAMPOS DO REGISTRO DE CAPTURA.    *
045500*****************************************************************
045600 1100-00-QUEBRA-CAMPOS       SECTION.
045700*****************************************************************
045800*
045900     MOVE    SPACES          TO      WS-CAMPOS-CAPTURA.
046000
046100     UNSTRING REG-CAPTUR-LINHA DELIMITED BY ','
046200         INTO    WS-CAMPO-TIMESTAMP
046300                 WS-CAMPO-ADDRESS
046400                 WS-CAMPO-ADDR-TYPE
046500                 WS-CAMPO-ADV-TYPE
046600                 WS-CAMPO-RSSI
046700                 WS-CAMPO-CHANNEL
046800                 WS-CAMPO-DEVICE-NOME
046900     END-UNSTRING.
047000
047100     MOVE    WS-CAMPO-TIMESTAMP      TO      CAPT-TIMESTAMP-TXT.
047200     MOVE    WS-CAMPO-ADDRESS        TO      CAPT-ADDRESS.
047300     MOVE    WS-CAMPO-ADDR-TYPE      TO      CAPT-ADDR-TYPE.
047400     MOVE    WS-CAMPO-ADV-TYPE       TO      CAPT-ADV-TYPE.
047500     MOVE    WS-CAMPO-RSSI           TO      CAPT-RSSI.
047600     MOVE    WS-CAMPO-CHANNEL        TO      CAPT-CHANNEL.
047700     MOVE    WS-CAMPO-DEVICE-NOME    TO      CAPT-DEVICE-NOME.
047800*
047900 1100-99-EXIT.
048000     EXIT.
048100*
048200*****************************************************************
048300* PROCURA O ENDERECO NA TABELA; SE NAO ACHAR, CRIA UM NOVO      *
048400* DISPOSITIVO COM ESTADO ZERADO.                                *
048500*****************************************************************
048600 1200-00-LOCALIZA-DISPOSITIVO SECTION.
048700*****************************************************************
048800*
048900     MOVE    'N'             TO      WS-TAB-ACHADO.
049000     MOVE    ZERO            TO      WS-TAB-POS.
049100
049200     PERFORM 1210-00-PROCURA-DISPOSITIVO
049300         VARYING WS-TAB-IND FROM 1 BY 1
049400         UNTIL WS-TAB-IND > WS-QTD-DISPOSITIVOS
049500            OR WS-TAB-ACHADO-SIM.
049600
049700     IF      WS-TAB-ACHADO-NAO
049800             PERFORM 1250-00-CRIA-DISPOSITIVO
049900                 THRU 1250-99-EXIT
050000     END-IF.
050100*
050200 1200-99-EXIT.
050300     EXIT.
050400*
050500 1210-00-PROCURA-DISPOSITIVO.
050600     IF      TAB-ENDERECO (WS-TAB-IND) EQUAL CAPT-ADDRESS
050700             MOVE WS-TAB-IND TO      WS-TAB-POS
050800             MOVE 'S'        TO      WS-TAB-ACHADO
050900     END-IF
051000     .
051100*
051200*****************************************************************
051300* CRIA UM NOVO DISPOSITIVO NA TABELA, COM O CONTADOR DE         *
051400* INICIALIZACAO PROPRIO DE CADA MODELO.                         *
051500*****************************************************************
051600 1250-00-CRIA-DISPOSITIVO    SECTION.
051700*****************************************************************
051800*
051900     IF      WS-QTD-DISPOSITIVOS EQUAL WS-TAB-MAX
052000             PERFORM 0998-00-ABEND-TAB-CHEIA
052100                 THRU 0998-99-EXIT
052200     END-IF.
052300
052400     ADD     1               TO      WS-QTD-DISPOSITIVOS.
052500     MOVE    WS-QTD-DISPOSITIVOS     TO      WS-TAB-POS.
052600
052700     MOVE    CAPT-ADDRESS    TO      TAB-ENDERECO (WS-TAB-POS).
052800     MOVE    ZERO            TO      TAB-LAST-SEEN   (WS-TAB-POS)
052900                                     TAB-JANELA-QTDE (WS-TAB-POS)
053000                                     TAB-MIDPOINT    (WS-TAB-POS)
053100                                     TAB-THRESHOLD   (WS-TAB-POS)
053200                                     TAB-MEDIA       (WS-TAB-POS)
053300                                     TAB-DESVIO      (WS-TAB-POS).
053400
053500     IF      LKG-DETECTOR-SS
053600             MOVE 10         TO      TAB-CONTADOR-INIC (WS-TAB-POS)
053700     ELSE
053800             MOVE 11         TO      TAB-CONTADOR-INIC (WS-TAB-POS)
053900     END-IF.
054000
054100     PERFORM 1260-00-LIMPA-JANELA
054200         VARYING WS-TAB-IND2 FROM 1 BY 1
054300         UNTIL WS-TAB-IND2 > 11.
054400*
054500 1250-99-EXIT.
054600     EXIT.
054700*
054800 1260-00-LIMPA-JANELA.
054900     MOVE    ZERO            TO
055000         TAB-JANELA-VALORES (WS-TAB-POS, WS-TAB-IND2)
055100     .
055200*
055300*****************************************************************
055400* CHAMA O MODELO SELECIONADO, CARREGANDO O SEU ESTADO A PARTIR  *
055500* DA TABELA ANTES DO CALL E GRAVANDO O ESTADO DE VOLTA DEPOIS.  *
055600*****************************************************************
055700 1300-00-CHAMA-MODELO        SECTION.
055800*****************************************************************
055900*
056000     MOVE    ZERO            TO      WS-RESULTADO-MODELO.
056100
056200     IF      LKG-DETECTOR-SS
056300             PERFORM 1310-00-CHAMA-SIMPLE-STAT
056400                 THRU 1310-99-EXIT
056500     ELSE
056600             PERFORM 1320-00-CHAMA-SLIDING-WIN
056700                 THRU 1320-99-EXIT
056800     END-IF.
056900*
057000 1300-99-EXIT.
057100     EXIT.
057200*
057300 1310-00-CHAMA-SIMPLE-STAT   SECTION.
057400*****************************************************************
057500*
057600     MOVE    TAB-ENDERECO      (WS-TAB-POS) TO RUCWS002-ENDERECO
057700     MOVE    CAPT-TIMESTAMP-TXT             TO
057800             RUCWS002-TIMESTAMP-TXT
057900     MOVE    TAB-LAST-SEEN     (WS-TAB-POS) TO
058000             RUCWS002-LAST-SEEN
058100     MOVE    TAB-CONTADOR-INIC (WS-TAB-POS) TO
058200             RUCWS002-CONTADOR-INIC
058300     MOVE    TAB-MIDPOINT      (WS-TAB-POS) TO
058400             RUCWS002-MIDPOINT
058500     MOVE    TAB-THRESHOLD     (WS-TAB-POS) TO
058600             RUCWS002-THRESHOLD
058700     MOVE    ZERO                           TO
058800             RUCWS002-ALERTA-TIMESTAMP
058900             RUCWS002-ALERTA-DURACAO.
059000
059100     CALL 'SDBLE002'         USING   RUCWS002-GRUPO
059200     END-CALL.
059300
059400     MOVE    RUCWS002-LAST-SEEN      TO
059500             TAB-LAST-SEEN     (WS-TAB-POS)
059600     MOVE    RUCWS002-CONTADOR-INIC  TO
059700             TAB-CONTADOR-INIC (WS-TAB-POS)
059800     MOVE    RUCWS002-MIDPOINT       TO
059900             TAB-MIDPOINT      (WS-TAB-POS)
060000     MOVE    RUCWS002-THRESHOLD      TO
060100             TAB-THRESHOLD     (WS-TAB-POS)
060200     MOVE    RUCWS002-SINALIZACAO    TO      WS-SINAL-MODELO
060300     MOVE    RUCWS002-ALERTA-TIMESTAMP TO
060400             WS-RES-ALERTA-TIMESTAMP
060500     MOVE    RUCWS002-ALERTA-DURACAO TO
060600             WS-RES-ALERTA-DURACAO
060700     .
060800 1310-99-EXIT.
060900     EXIT.
061000*
061100 1320-00-CHAMA-SLIDING-WIN   SECTION.
061200*****************************************************************
061300*
061400     MOVE    TAB-ENDERECO      (WS-TAB-POS) TO RUCWS003-ENDERECO
061500     MOVE    CAPT-TIMESTAMP-TXT             TO
061600             RUCWS003-TIMESTAMP-TXT
061700     MOVE    TAB-LAST-SEEN     (WS-TAB-POS) TO
061800             RUCWS003-LAST-SEEN
061900     MOVE    TAB-CONTADOR-INIC (WS-TAB-POS) TO
062000             RUCWS003-CONTADOR-INIC
062100     MOVE    TAB-JANELA-QTDE   (WS-TAB-POS) TO
062200             RUCWS003-JANELA-QTDE
062300     MOVE    TAB-MEDIA         (WS-TAB-POS) TO
062400             RUCWS003-MEDIA
062500     MOVE    TAB-DESVIO        (WS-TAB-POS) TO
062600             RUCWS003-DESVIO
062700     MOVE    ZERO                           TO
062800             RUCWS003-ALERTA-TIMESTAMP
062900             RUCWS003-ALERTA-DURACAO.
063000
063100     PERFORM 1321-00-COPIA-JANELA-P-CALL
063200         VARYING WS-TAB-IND2 FROM 1 BY 1
063300         UNTIL WS-TAB-IND2 > 11.
063400
063500     CALL 'SDBLE003'         USING   RUCWS003-GRUPO
063600     END-CALL.
063700
063800     MOVE    RUCWS003-LAST-SEEN      TO
063900             TAB-LAST-SEEN     (WS-TAB-POS)
064000     MOVE    RUCWS003-CONTADOR-INIC  TO
064100             TAB-CONTADOR-INIC (WS-TAB-POS)
064200     MOVE    RUCWS003-JANELA-QTDE    TO
064300             TAB-JANELA-QTDE   (WS-TAB-POS)
064400     MOVE    RUCWS003-MEDIA          TO
064500             TAB-MEDIA         (WS-TAB-POS)
064600     MOVE    RUCWS003-DESVIO         TO
064700             TAB-DESVIO        (WS-TAB-POS)
064800     MOVE    RUCWS003-SINALIZACAO    TO      WS-SINAL-MODELO
064900     MOVE    RUCWS003-ALERTA-TIMESTAMP TO
065000             WS-RES-ALERTA-TIMESTAMP
065100     MOVE    RUCWS003-ALERTA-DURACAO TO
065200             WS-RES-ALERTA-DURACAO.
065300
065400     PERFORM 1322-00-COPIA-JANELA-P-TAB
065500         VARYING WS-TAB-IND2 FROM 1 BY 1
065600         UNTIL WS-TAB-IND2 > 11
065700     .
065800 1320-99-EXIT.
065900     EXIT.
066000*
066100 1321-00-COPIA-JANELA-P-CALL.
066200     MOVE    TAB-JANELA-VALORES (WS-TAB-POS, WS-TAB-IND2)
066300         TO  RUCWS003-JANELA-VALORES (WS-TAB-IND2)
066400     .
066500*
066600 1322-00-COPIA-JANELA-P-TAB.
066700     MOVE    RUCWS003-JANELA-VALORES (WS-TAB-IND2)
066800         TO  TAB-JANELA-VALORES (WS-TAB-POS, WS-TAB-IND2)
066900     .
067000*
067100*****************************************************************
067200* GRAVA O ALERTA (SE HOUVER), CONTA O ERRO (SE HOUVER) E GRAVA  *
067300* SEMPRE O REGISTRO DE TRACO DO ESTADO CORRENTE DO DISPOSITIVO. *
067400*****************************************************************
067500 1400-00-GRAVA-SAIDAS        SECTION.
067600*****************************************************************
067700*
067800     IF      WS-SINAL-ERRO
067900             DISPLAY 'Error occurred while processing '
068000                     CAPT-ADDRESS ' at ' CAPT-TIMESTAMP-TXT '.'
068100             ADD 1           TO      WS-QTD-ERROS
068200     ELSE
068300             IF      WS-SINAL-ALERTA
068400                     PERFORM 1410-00-GRAVA-ALERTA
068500                         THRU 1410-99-EXIT
068600                     ADD 1   TO      WS-QTD-ALERTAS
068700             END-IF
068800     END-IF.
068900
069000     IF      LKG-DETECTOR-SS
069100             PERFORM 1420-00-GRAVA-TRACO-SS
069200                 THRU 1420-99-EXIT
069300     ELSE
069400             PERFORM 1430-00-GRAVA-TRACO-SW
069500                 THRU 1430-99-EXIT
069600     END-IF.
069700*
069800 1400-99-EXIT.
069900     EXIT.
070000*
070100 1410-00-GRAVA-ALERTA        SECTION.
070200*****************************************************************
070300*
070400     MOVE    TAB-ENDERECO (WS-TAB-POS) TO      ALRT-ADDRESS.
070500     MOVE    WS-RES-ALERTA-TIMESTAMP   TO      ALRT-TIMESTAMP.
070600     MOVE    WS-RES-ALERTA-DURACAO     TO      ALRT-DURACAO.
070700
070800     WRITE   REG-ALERTAS-LINHA         FROM    REG-ALRT.
070900
071000     MOVE    ' NA GRAVACAO '           TO      WS-ACESSO-ARQ.
071100     MOVE    003                       TO      WS-PTO-ERRO.
071200
071300     PERFORM 0400-00-TESTA-FS-ALERTAS
071400         THRU 0400-99-EXIT.
071500*
071600 1410-99-EXIT.
071700     EXIT.
071800*
071900 1420-00-GRAVA-TRACO-SS      SECTION.
072000*****************************************************************
072100*
072200     MOVE    TAB-ENDERECO   (WS-TAB-POS) TO      TRSS-BDADDR.
072300     MOVE    TAB-LAST-SEEN  (WS-TAB-POS) TO      TRSS-LAST-TS.
072400     MOVE    TAB-MIDPOINT   (WS-TAB-POS) TO      TRSS-MIDPOINT.
072500     MOVE    TAB-THRESHOLD  (WS-TAB-POS) TO      TRSS-THRESHOLD.
072600
072700     WRITE   REG-TRACO-LINHA            FROM    REG-TRSS.
072800
072900     MOVE    ' NA GRAVACAO '            TO      WS-ACESSO-ARQ.
073000     MOVE    004                        TO      WS-PTO-ERRO.
073100
073200     PERFORM 0410-00-TESTA-FS-TRACO
073300         THRU 0410-99-EXIT.
073400*
073500 1420-99-EXIT.
073600     EXIT.
073700*
073800*****************************************************************
073900* GRAVA O TRACO DO MODELO SLIDING-WINDOW, INCLUINDO A MEDIA E   *
074000* O DESVIO PADRAO PARCIAIS QUANDO A JANELA JA' TEM >= 2 VALORES.*
074100*****************************************************************
074200 1430-00-GRAVA-TRACO-SW      SECTION.
074300*****************************************************************
074400*
074500     MOVE    TAB-ENDERECO   (WS-TAB-POS) TO      TRSW-BDADDR.
074600     MOVE    TAB-LAST-SEEN  (WS-TAB-POS) TO      TRSW-LAST-TS.
074700     MOVE    SPACES                      TO      TRSW-MEDIA
074800                                                  TRSW-DESVIO.
074900
075000     IF      TAB-CONTADOR-INIC (WS-TAB-POS) GREATER ZERO
075100             MOVE TAB-JANELA-QTDE (WS-TAB-POS) TO
075200                 WS-QTD-JANELA-ATUAL
075300     ELSE
075400             MOVE 11         TO      WS-QTD-JANELA-ATUAL
075500     END-IF.
075600
075700     IF      WS-QTD-JANELA-ATUAL GREATER 1
075800             PERFORM 1440-00-MEDIA-PARCIAL
075900                 THRU 1440-99-EXIT
076000             PERFORM 1450-00-DESVIO-PARCIAL
076100                 THRU 1450-99-EXIT
076200             MOVE WS-MEDIA-PARCIAL   TO      TRSW-MEDIA
076300             MOVE WS-DESVIO-PARCIAL  TO      TRSW-DESVIO
076400     END-IF.
076500
076600     PERFORM 1460-00-MONTA-LISTA-JANELA
076700         THRU 1460-99-EXIT.
076800
076900     WRITE   REG-TRACO-LINHA            FROM    REG-TRSW.
077000
077100     MOVE    ' NA GRAVACAO '            TO      WS-ACESSO-ARQ.
077200     MOVE    005                        TO      WS-PTO-ERRO.
077300
077400     PERFORM 0410-00-TESTA-FS-TRACO
077500         THRU 0410-99-EXIT.
077600*
077700 1430-99-EXIT.
077800     EXIT.
077900*
078000* MEDIA ARITMETICA DOS VALORES ATUALMENTE PRESENTES NA JANELA.  *
078100 1440-00-MEDIA-PARCIAL       SECTION.
078200*****************************************************************
078300*
078400     MOVE    ZERO            TO      WS-SOMA-PARCIAL.
078500
078600     PERFORM 1440-10-SOMA-VALOR-PARC
078700         VARYING WS-TAB-IND2 FROM 1 BY 1
078800         UNTIL WS-TAB-IND2 GREATER WS-QTD-JANELA-ATUAL.
078900
079000     COMPUTE WS-MEDIA-PARCIAL =
079100             WS-SOMA-PARCIAL / WS-QTD-JANELA-ATUAL.
079200*
079300 1440-99-EXIT.
079400     EXIT.
079500*
079600 1440-10-SOMA-VALOR-PARC.
079700     ADD     TAB-JANELA-VALORES (WS-TAB-POS, WS-TAB-IND2)
079800                             TO      WS-SOMA-PARCIAL
079900     .
080000*
080100* DESVIO PADRAO AMOSTRAL (DIVISOR N-1) DOS VALORES ATUALMENTE   *
080200* PRESENTES NA JANELA, PELA RAIZ DE NEWTON (SEM FUNCAO INTRIN.).*
080300 1450-00-DESVIO-PARCIAL      SECTION.
080400*****************************************************************
080500*
080600     MOVE    ZERO            TO      WS-SOMA-QUAD-PARC.
080700
080800     PERFORM 1450-10-SOMA-QUAD-PARC
080900         VARYING WS-TAB-IND2 FROM 1 BY 1
081000         UNTIL WS-TAB-IND2 GREATER WS-QTD-JANELA-ATUAL.
081100
081200     COMPUTE WS-VARIANCIA-PARC =
081300             WS-SOMA-QUAD-PARC / (WS-QTD-JANELA-ATUAL - 1).
081400
081500     PERFORM 1470-00-RAIZ-QUADRADA
081600         THRU 1470-99-EXIT.
081700
081800     MOVE    WS-RAIZ-ATUAL   TO      WS-DESVIO-PARCIAL.
081900*
082000 1450-99-EXIT.
082100     EXIT.
082200*
082300 1450-10-SOMA-QUAD-PARC.
082400     COMPUTE WS-DIFERENCA-PARC =
082500         TAB-JANELA-VALORES (WS-TAB-POS, WS-TAB-IND2)
082600         - WS-MEDIA-PARCIAL
082700     COMPUTE WS-SOMA-QUAD-PARC =
082800         WS-SOMA-QUAD-PARC
082900         + (WS-DIFERENCA-PARC * WS-DIFERENCA-PARC)
083000     .
083100*
083200* RAIZ QUADRADA POR APROXIMACOES SUCESSIVAS - METODO DE NEWTON. *
083300 1470-00-RAIZ-QUADRADA       SECTION.
083400*****************************************************************
083500*
083600     IF      WS-VARIANCIA-PARC EQUAL ZERO
083700             MOVE ZERO       TO      WS-RAIZ-ATUAL
083800             GO TO 1470-99-EXIT
083900     END-IF.
084000
084100     MOVE    WS-VARIANCIA-PARC       TO      WS-RAIZ-ATUAL.
084200     MOVE    ZERO            TO      WS-RAIZ-ITERACAO.
084300
084400     PERFORM 1470-10-ITERA-NEWTON
084500         VARYING WS-RAIZ-ITERACAO FROM 1 BY 1
084600         UNTIL WS-RAIZ-ITERACAO GREATER 8.
084700*
084800 1470-99-EXIT.
084900     EXIT.
085000*
085100 1470-10-ITERA-NEWTON.
085200     MOVE    WS-RAIZ-ATUAL   TO      WS-RAIZ-ANTERIOR.
085300     COMPUTE WS-RAIZ-ATUAL ROUNDED =
085400         (WS-RAIZ-ANTERIOR +
085500             (WS-VARIANCIA-PARC / WS-RAIZ-ANTERIOR)) / 2
085600     .
085700*
085800* MONTA A LISTA "[V1;V2;...]" COM OS VALORES ATUAIS DA JANELA.  *
085900 1460-00-MONTA-LISTA-JANELA  SECTION.
086000*****************************************************************
086100*
086200     MOVE    SPACES          TO      TRSW-JANELA.
086300     STRING  '['             DELIMITED BY SIZE
086400             INTO TRSW-JANELA
086500             WITH POINTER WS-TAB-IND.
086600     MOVE    1               TO      WS-TAB-IND.
086700     PERFORM 1460-10-ACRESCENTA-VALOR
086800         VARYING WS-TAB-IND2 FROM 1 BY 1
086900         UNTIL WS-TAB-IND2 GREATER WS-QTD-JANELA-ATUAL.
087000*
087100 1460-99-EXIT.
087200     EXIT.
087300*
087400 1460-10-ACRESCENTA-VALOR.
087500     IF      WS-TAB-IND2 GREATER 1
087600             STRING ';' DELIMITED BY SIZE
087700                 INTO TRSW-JANELA
087800                 WITH POINTER WS-TAB-IND
087900     END-IF
088000     STRING  TAB-JANELA-VALORES (WS-TAB-POS, WS-TAB-IND2)
088100             DELIMITED BY SIZE
088200             INTO TRSW-JANELA
088300             WITH POINTER WS-TAB-IND
088400     IF      WS-TAB-IND2 EQUAL WS-QTD-JANELA-ATUAL
088500             STRING ']' DELIMITED BY SIZE
088600                 INTO TRSW-JANELA
088700                 WITH POINTER WS-TAB-IND
088800     END-IF
088900     .
089000*
089100*****************************************************************
089200 3000-00-PROCED-FINAIS       SECTION.
089300*****************************************************************
089400*
089500     CLOSE   CAPTUR  ALERTAS  TRACO.
089600
089700     PERFORM 3100-00-MONTA-ESTATISTICA
089800         THRU 3100-99-EXIT.
089900*
090000 3000-99-EXIT.
090100     EXIT.
090200*
090300 3100-00-MONTA-ESTATISTICA   SECTION.
090400*****************************************************************
090500*
090600     DISPLAY '******************* SDBLE001 ******************'.
090700     DISPLAY '*                                              *'.
090800     DISPLAY '*    ESTATISTICA FINAL DE PROCESSAMENTO        *'.
090900     DISPLAY '*                                              *'.
091000     DISPLAY '*    REGISTROS LIDOS.......: ' WS-QTD-LIDOS.
091100     DISPLAY '*    DISPOSITIVOS DISTINTOS: ' WS-QTD-DISPOSITIVOS.
091200     DISPLAY '*    ALERTAS GERADOS.......: ' WS-QTD-ALERTAS.
091300     DISPLAY '*    REGISTROS COM ERRO....: ' WS-QTD-ERROS.
091400     DISPLAY '*                                              *'.
091500     DISPLAY '******************* SDBLE001 ******************'.
091600*
091700 3100-99-EXIT.
091800     EXIT.
091900*
092000*****************************************************************
092100 0997-00-ABEND-PARM          SECTION.
092200*****************************************************************
092300*
092400     MOVE    12              TO      RETURN-CODE.
092500
092600     DISPLAY '******************* SDBLE001 ******************'.
092700     DISPLAY '*                                              *'.
092800     DISPLAY '* PARAMETRO PARM ESTA INVALIDO: '
092900      LKG-DETECTOR-SELECAO.
093000     DISPLAY '*                                              *'.
093100     DISPLAY '*     P R O G R A M A  C A N C E L A D O       *'.
093200     DISPLAY '******************* SDBLE001 ******************'.
093300
093400     GOBACK.
093500*
093600 0997-99-EXIT.
093700     EXIT.
093800*
093900*****************************************************************
094000 0998-00-ABEND-TAB-CHEIA     SECTION.
094100*****************************************************************
094200*
094300     MOVE    12              TO      RETURN-CODE.
094400
094500     DISPLAY '******************* SDBLE001 ******************'.
094600     DISPLAY '*                                              *'.
094700     DISPLAY '*  TABELA DE DISPOSITIVOS ESTA CHEIA (200)     *'.
094800     DISPLAY '*  ULTIMO REGISTRO LIDO: ' WS-CAMPOS-CAPTURA-TXT.
094900     MOVE    TAB-ENDERECO (WS-TAB-MAX)  TO  WS-DUMP-ENDERECO.
095000     MOVE    TAB-LAST-SEEN (WS-TAB-MAX) TO  WS-DUMP-LAST-SEEN.
095100     MOVE    TAB-CONTADOR-INIC (WS-TAB-MAX)
095200                                        TO  WS-DUMP-CONTADOR.
095300     MOVE    TAB-MIDPOINT (WS-TAB-MAX)  TO  WS-DUMP-MIDPOINT.
095400     MOVE    TAB-THRESHOLD (WS-TAB-MAX) TO  WS-DUMP-THRESHOLD.
095500     DISPLAY '*  ULTIMO DISPOSITIVO DA TABELA (200): '
095600             WS-DEVICE-DUMP-TXT.
095700     DISPLAY '*                                              *'.
095800     DISPLAY '*     P R O G R A M A  C A N C E L A D O       *'.
095900     DISPLAY '******************* SDBLE001 ******************'.
096000
096100     GOBACK.
096200*
096300 0998-99-EXIT.
096400     EXIT.
096500*
096600*****************************************************************
096700 0999-00-ABEND-ARQ           SECTION.
096800*****************************************************************
096900*
097000     MOVE    12              TO      RETURN-CODE.
097100
097200     DISPLAY '******************* SDBLE001 ******************'.
097300     DISPLAY '*                                              *'.
097400     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO        *'.
097500     DISPLAY '*                                              *'.
097600     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
097700             WS-DDNAME-ARQ.
097800     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ.
097900     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO.
098000     DISPLAY '*                                              *'.
098100     DISPLAY '*     P R O G R A M A  C A N C E L A D O       *'.
098200     DISPLAY '******************* SDBLE001 ******************'.
098300
098400     GOBACK.
098500*
098600 0999-99-EXIT.
098700     EXIT.
