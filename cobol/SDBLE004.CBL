000100******************************************************************
000200* PROGRAM-ID.     SDBLE004                                       *
000300******************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     SDBLE004.
000600 AUTHOR.         R.C. SILVEIRA.
000700 INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.
000800 DATE-WRITTEN.   05-ABR-1988.
000900 DATE-COMPILED.
001000 SECURITY.       USO INTERNO - CONFIDENCIAL.
001100******************************************************************
001200*                                                                *
001300*  PROGRAMA........: SDBLE004 - TIMESTAMP-PARSER                 *
001400*  FUNCAO..........: CONVERTE O CAMPO DE HORARIO CRU, LIDO DO    *
001500*                     ARQUIVO DE CAPTURA DE ADVERTISING (BLE),   *
001600*                     PARA UM VALOR UNICO EM MILISSEGUNDOS.      *
001700*  ROTINA CHAMADA POR: SDBLE002 E SDBLE003 (SUBROTINA COMUM)     *
001800*  ENTRADA/SAIDA...: VIDE BOOK RUCWS004 (LINKAGE)                *
001900*                                                                *
002000*  O CAMPO DE HORARIO PODE CHEGAR EM DUAS FORMAS:                *
002100*   A) INTEIRO PURO  - JA' REPRESENTA MILISSEGUNDOS EPOCH        *
002200*   B) TEXTO ISO8601 - AAAA-MM-DDTHH:MM:SS.NNNNNN (UTC, C/ "T")  *
002300*      NESTE CASO SO' A PARTE APOS O "T" INTERESSA AO CALCULO,   *
002400*      TRANSFORMADA EM MS DESDE A MEIA-NOITE DO REGISTRO.        *
002500*                                                                *
002600******************************************************************
002700* H I S T O R I C O   D E   M A N U T E N C A O                  *
002800******************************************************************
002900* 05-ABR-1988 RCS INIC-001 CRIACAO DO PROGRAMA                   *
003000* 11-AGO-1988 RCS TKT-0046 CORRIGIDO TRUNCAMENTO DOS MICROSSEG.  *
003100* 19-JUL-1989 RCS TKT-0087 CORRIGIDO CALCULO DE FRACAO DE SEG.   *
003200* 14-MAR-1990 RCS TKT-0122 INCLUIDA CRITICA DE FORMATO DA DATA   *
003300* 02-FEV-1991 JLK TKT-0334 TRATAMENTO DE HORARIO SEM FRACAO      *
003400* 30-AGO-1994 JLK TKT-0212 AJUSTADA PRECISAO DO CALCULO EM MS    *
003500* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000   *
003600* 23-ABR-1999 MPA TKT-1136 CORRIGIDO CALCULO NA VIRADA DE DIA    *
003700* 14-JUN-2003 TFA TKT-2290 REVISADA CRITICA DE FORMATO INVALIDO  *
003800* 05-DEZ-2003 TFA TKT-2307 INCLUIDO ABEND P/ LINKAGE EM BRANCO   *
003900******************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-3090.
004400 OBJECT-COMPUTER.  IBM-3090.
004500 SPECIAL-NAMES.
004600     CLASS ALGARISMO   IS '0' THRU '9'
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*
005500 WORKING-STORAGE SECTION.
005600*
005700 01  WS-CABECALHO-004.
005800     03  FILLER              PIC X(030) VALUE
005900         'SDBLE004 - AREA DE TRABALHO'.
006000     03  FILLER              PIC X(020) VALUE SPACES.
006100*
006200 77  WS-QTD-CHAR             PIC 9(003)  COMP     VALUE ZERO.
006300 77  WS-QTD-T                PIC 9(003)  COMP     VALUE ZERO.
006400 77  WS-FRAC-LEN             PIC 9(003)  COMP     VALUE ZERO.
006500 77  WS-FRAC-USE-LEN         PIC 9(003)  COMP     VALUE ZERO.
006600 77  WS-IDX                  PIC 9(003)  COMP     VALUE ZERO.
006700*
006800* BUFFER DE TEXTO USADO PARA JUSTIFICAR A' DIREITA UM INTEIRO   *
006900* DE TAMANHO VARIAVEL, ANTES DE MOVER PARA CAMPO NUMERICO.      *
007000 01  WS-BUFFER-MS.
007100     05  WS-BUFFER-12        PIC X(012).
007200*
007300* VISAO ALTERNATIVA (REDEFINES) DO BUFFER, PARA ENXERGAR O      *
007400* CONTEUDO COMO NUMERICO PURO NO MOMENTO DA CONVERSAO FINAL.    *
007500     05  WS-BUFFER-NUM       REDEFINES WS-BUFFER-12
007600                             PIC 9(012).
007700     05  FILLER              PIC X(002) VALUE SPACES.
007800*
007900 01  WS-PARTES-ISO.
008000     05  WS-DATA-PARTE       PIC X(010).
008100     05  WS-HORA-PARTE       PIC X(016).
008200*
008300* REDEFINES DA PARTE DE HORA, PARA ENXERGAR HH, MM E SS.FFFFFF  *
008400* JA' SEPARADOS SEM PRECISAR DE NOVO UNSTRING.                  *
008500     05  WS-HORA-CAMPOS      REDEFINES WS-HORA-PARTE.
008600         10  WS-HH-TXT       PIC X(002).
008700         10  FILLER          PIC X(001).
008800         10  WS-MM-TXT       PIC X(002).
008900         10  FILLER          PIC X(001).
009000         10  WS-SS-FRAC-TXT  PIC X(010).
009100*
009200 01  WS-SS-FRAC-CAMPOS.
009300     05  WS-SS-TXT           PIC X(002).
009400     05  WS-FRAC-TXT         PIC X(006).
009500     05  FILLER              PIC X(002) VALUE SPACES.
009600*
009700 01  WS-FRAC-3               PIC X(003)  VALUE '000'.
009800* VISAO NUMERICA DO MESMO CAMPO, USADA NO CALCULO FINAL DE MS.  *
009900 01  WS-FRAC-3-NUM           REDEFINES WS-FRAC-3
010000                             PIC 9(003).
010100*
010200* VISAO NUMERICA DOS CAMPOS DE HORA JA' SEPARADOS.  MANTIDA EM  *
010300* GRUPO A PARTE PARA NAO MISTURAR ALFANUMERICO COM NUMERICO NO  *
010400* MESMO REDEFINES (REGRA DA CASA - VIDE COBI0001).              *
010500 01  WS-HORA-NUMERICA.
010600     05  WS-HH-NUM           PIC 9(002).
010700     05  WS-MM-NUM           PIC 9(002).
010800     05  WS-SS-NUM           PIC 9(002).
010900     05  FILLER              PIC X(002) VALUE SPACES.
011000*
011100 01  WS-MS-CALCULADOS        PIC 9(012)  COMP.
011200*
011300 LINKAGE SECTION.
011400 COPY RUCWS004.
011500*
011600 PROCEDURE DIVISION USING RUCWS004-GRUPO.
011700*
011800 0100-00-CONVERTE-HORARIO SECTION.
011900     IF RUCWS004-TIMESTAMP-TXT = SPACES
012000         PERFORM 0999-00-ABEND-PARM
012100             THRU 0999-99-EXIT
012200     END-IF.
012300     MOVE '0'                TO RUCWS004-COD-RETORNO.
012400     MOVE ZERO                TO RUCWS004-MILISSEGUNDOS.
012500     MOVE ZERO                TO WS-QTD-T.
012600     INSPECT RUCWS004-TIMESTAMP-TXT
012700         TALLYING WS-QTD-T FOR ALL 'T'.
012800     IF WS-QTD-T > ZERO
012900         PERFORM 0300-00-CONVERTE-ISO8601
013000             THRU 0300-99-EXIT
013100     ELSE
013200         PERFORM 0200-00-CONVERTE-INTEIRO
013300             THRU 0200-99-EXIT
013400     END-IF.
013500     GOBACK.
013600 0100-99-EXIT.
013700     EXIT.
013800*
013900* TRATA O CASO A) - CAMPO E' UM INTEIRO PURO DE MILISSEGUNDOS.  *
014000 0200-00-CONVERTE-INTEIRO SECTION.
014100     MOVE ZERO                TO WS-QTD-CHAR.
014200     INSPECT RUCWS004-TIMESTAMP-TXT
014300         TALLYING WS-QTD-CHAR FOR CHARACTERS
014400         BEFORE INITIAL SPACE.
014500     IF WS-QTD-CHAR = ZERO OR WS-QTD-CHAR > 12
014600         MOVE '9'             TO RUCWS004-COD-RETORNO
014700         GO TO 0200-99-EXIT
014800     END-IF.
014900     IF RUCWS004-TIMESTAMP-TXT (1:WS-QTD-CHAR) NOT ALGARISMO
015000         MOVE '9'             TO RUCWS004-COD-RETORNO
015100         GO TO 0200-99-EXIT
015200     END-IF.
015300     MOVE ZEROS               TO WS-BUFFER-12.
015400     COMPUTE WS-IDX = 13 - WS-QTD-CHAR.
015500     MOVE RUCWS004-TIMESTAMP-TXT (1:WS-QTD-CHAR)
015600         TO WS-BUFFER-12 (WS-IDX:WS-QTD-CHAR).
015700     MOVE WS-BUFFER-NUM       TO RUCWS004-MILISSEGUNDOS.
015800 0200-99-EXIT.
015900     EXIT.
016000*
016100* TRATA O CASO B) - CAMPO E' TEXTO ISO8601 AAAA-MM-DDTHH:MM:SS.F*
016200* SO' A PARTE DE HORA (APOS O "T") ENTRA NO CALCULO DE MS.      *
016300 0300-00-CONVERTE-ISO8601 SECTION.
016400     MOVE SPACES              TO WS-PARTES-ISO.
016500     UNSTRING RUCWS004-TIMESTAMP-TXT DELIMITED BY 'T'
016600         INTO WS-DATA-PARTE WS-HORA-PARTE
016700     END-UNSTRING.
016800     MOVE ZERO                TO WS-QTD-CHAR.
016900     INSPECT WS-SS-FRAC-TXT
017000         TALLYING WS-QTD-CHAR FOR CHARACTERS
017100         BEFORE INITIAL SPACE.
017200     IF WS-QTD-CHAR = ZERO
017300         MOVE '9'             TO RUCWS004-COD-RETORNO
017400         GO TO 0300-99-EXIT
017500     END-IF.
017600     MOVE SPACES              TO WS-SS-FRAC-CAMPOS.
017700     UNSTRING WS-SS-FRAC-TXT DELIMITED BY '.'
017800         INTO WS-SS-TXT WS-FRAC-TXT
017900     END-UNSTRING.
018000     MOVE '000'                TO WS-FRAC-3.
018100     MOVE ZERO                 TO WS-FRAC-LEN.
018200     INSPECT WS-FRAC-TXT
018300         TALLYING WS-FRAC-LEN FOR CHARACTERS
018400         BEFORE INITIAL SPACE.
018500     IF WS-FRAC-LEN > 3
018600         MOVE 3                TO WS-FRAC-USE-LEN
018700     ELSE
018800         MOVE WS-FRAC-LEN      TO WS-FRAC-USE-LEN
018900     END-IF.
019000     IF WS-FRAC-USE-LEN > ZERO
019100         MOVE WS-FRAC-TXT (1:WS-FRAC-USE-LEN)
019200             TO WS-FRAC-3 (1:WS-FRAC-USE-LEN)
019300     END-IF.
019400     MOVE WS-HH-TXT            TO WS-HH-NUM.
019500     MOVE WS-MM-TXT            TO WS-MM-NUM.
019600     MOVE WS-SS-TXT            TO WS-SS-NUM.
019700     COMPUTE WS-MS-CALCULADOS =
019800             (WS-HH-NUM * 3600000)
019900           + (WS-MM-NUM * 60000)
020000           + (WS-SS-NUM * 1000)
020100           +  WS-FRAC-3-NUM.
020200     MOVE WS-MS-CALCULADOS     TO RUCWS004-MILISSEGUNDOS.
020300 0300-99-EXIT.
020400     EXIT.
020500*
020600 0999-00-ABEND-PARM SECTION.
020700     DISPLAY 'SDBLE004 - TERMINO ANORMAL DE PROCESSAMENTO'.
020800     MOVE 12                   TO RETURN-CODE.
020900     GOBACK.
021000 0999-99-EXIT.
021100     EXIT.
