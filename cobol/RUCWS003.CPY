000100******************************************************************
000200* SISTEMA         - SDBLE - DETECCAO DE CONEXAO EM ADVERTISING   *
000300******************************************************************
000400* BOOK DE LINKAGE PARA CALL DA ROTINA SDBLE003 (SLIDING-WINDOW)  *
000500* ROTINA CHAMADORA: SDBLE001                                     *
000600* ROTINA CHAMADA...: SDBLE003                                    *
000700******************************************************************
000800* COPIADO NA WORKING-STORAGE DE QUEM CHAMA E NA LINKAGE DE QUEM  *
000900* E' CHAMADO -  MESMO PADRAO DO RUCWS006/COBBB006 DESTE AMBIENTE *
001000******************************************************************
001100* RUCWS003-ENDERECO      - PIC X(017) - ENDERECO DO DISPOSITIVO  *
001200* RUCWS003-TIMESTAMP-TXT - PIC X(026) - HORARIO CRU DO REGISTRO  *
001300* RUCWS003-LAST-SEEN     - PIC 9(012) - ULTIMO HORARIO (MS)      *
001400* RUCWS003-CONTADOR-INIC - PIC 9(002) COMP - CONTADOR DE INIC.   *
001500* RUCWS003-JANELA-QTDE   - PIC 9(002) COMP - QTDE. NA JANELA     *
001600* RUCWS003-JANELA-VALORES- OCCURS 11 - PIC 9(012) - FIFO (MS)    *
001700* RUCWS003-MEDIA         - PIC 9(009)V9(0004) - MEDIA DA JANELA  *
001800* RUCWS003-DESVIO        - PIC 9(009)V9(0004) - DESVIO AMOSTRAL  *
001900* RUCWS003-SINALIZACAO   - PIC X(001) - 0=NORMAL 1=INIC 2=ALERTA *
002000*                                       9=ERRO DE TIMESTAMP ZERO *
002100* RUCWS003-ALERTA-TIMESTAMP - PIC 9(012) - HORARIO DO ALERTA     *
002200* RUCWS003-ALERTA-DURACAO   - PIC 9(012) - DURACAO DO SILENCIO   *
002300******************************************************************
002400* 14-MAR-1988 RCS INIC-001 CRIACAO DO BOOK PARA O NOVO SISTEMA    *
002500* 30-AGO-1994 RCS TKT-0212 AJUSTE DO TAMANHO DA JANELA PARA 11   *
002600* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000    *
002700******************************************************************
002800*
002900 01          RUCWS003-GRUPO.
003000   03        RUCWS003-ENDERECO       PIC     X(017).
003100   03        RUCWS003-TIMESTAMP-TXT  PIC     X(026).
003200   03        RUCWS003-LAST-SEEN      PIC     9(012).
003300   03        RUCWS003-CONTADOR-INIC  PIC     9(002)  COMP.
003400   03        RUCWS003-JANELA-QTDE    PIC     9(002)  COMP.
003500   03        RUCWS003-JANELA-VALORES PIC     9(012)
003600                                      OCCURS  11 TIMES.
003700   03        RUCWS003-MEDIA          PIC     9(009)V9(0004).
003800   03        RUCWS003-DESVIO         PIC     9(009)V9(0004).
003900   03        RUCWS003-SINALIZACAO    PIC     X(001).
004000     88      RUCWS003-SINAL-NORMAL           VALUE '0'.
004100     88      RUCWS003-SINAL-INICIALIZADO     VALUE '1'.
004200     88      RUCWS003-SINAL-ALERTA           VALUE '2'.
004300     88      RUCWS003-SINAL-ERRO             VALUE '9'.
004400   03        RUCWS003-ALERTA-TIMESTAMP PIC   9(012).
004500   03        RUCWS003-ALERTA-DURACAO   PIC   9(012).
004600   03        FILLER                    PIC   X(005) VALUE SPACES.
004700*
004800******************************************************************
004900* FIM DO BOOK DE LINKAGE                    SEQ. - CALL - SDBLE003*
005000******************************************************************
