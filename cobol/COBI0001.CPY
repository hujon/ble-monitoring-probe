000100******************************************************************
000200* SISTEMA         - SDBLE - DETECCAO DE CONEXAO EM ADVERTISING   *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - CAPTUR       - REG. VARIAVEL CSV  *
000500******************************************************************
000600* NOME DO BOOK    - COBI0001 - LEIACUTE DE ADVERTISING (BLE)     *
000700******************************************************************
000800* REG-CAPTUR      - PIC X(200)       - LINHA CRUA LIDA DO ARQUIVO*
000900******************************************************************
001000* REG-CAPT        - PIC X(200)       - NIVEL 01, CAMPOS QUEBRADOS *
001100* CAPT-TIMESTAMP-TXT  - PIC X(026) - HORARIO (INTEIRO OU ISO8601)*
001200* CAPT-ADDRESS        - PIC X(017) - ENDERECO BLE HH:HH:..:HH    *
001300* CAPT-ADDR-TYPE      - PIC 9(003) - TIPO DE ENDERECO (PASSAGEM) *
001400* CAPT-ADV-TYPE       - PIC 9(003) - TIPO DE EVENTO   (PASSAGEM) *
001500* CAPT-RSSI           - PIC S9(03) - FORCA DE SINAL   (PASSAGEM) *
001600* CAPT-CHANNEL        - PIC 9(002) - CANAL 37/38/39/0 (PASSAGEM) *
001700* CAPT-DEVICE-NOME    - PIC X(030) - NOME ANUNCIADO   (PASSAGEM) *
001800******************************************************************
001900* 14-MAR-1988 RCS INIC-001 CRIACAO DO BOOK PARA O NOVO SISTEMA    *
002000* 30-AGO-1994 RCS TKT-0212 AMPLIACAO DO NOME DO DISPOSITIVO       *
002100* 09-JAN-1999 MPA TKT-1123 REVISAO GERAL P/ VIRADA DO ANO 2000    *
002200******************************************************************
002300*
002400 01          REG-CAPT.
002500   03        CAPT-TIMESTAMP-TXT  PIC     X(026).
002600   03        CAPT-ADDRESS        PIC     X(017).
002700   03        CAPT-ADDR-TYPE      PIC     9(003).
002800   03        CAPT-ADV-TYPE       PIC     9(003).
002900   03        CAPT-RSSI           PIC     S9(03)
003000                                  SIGN    IS LEADING SEPARATE.
003100   03        CAPT-CHANNEL        PIC     9(002).
003200   03        CAPT-DEVICE-NOME    PIC     X(030).
003300   03        FILLER              PIC     X(115) VALUE SPACES.
003400*
003500******************************************************************
003600* FIM DO BOOK DE ENTRADA                    SEQ. - INPUT - CAPTUR *
003700******************************************************************
